000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM49A.
000300 AUTHOR. L QUINTEROS TRJ.
000400 INSTALLATION. BANCO CONTINENTAL DEL SUR - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 09/08/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO EXCLUSIVO DEPTO DE SISTEMAS.
000800*
000900*****************************************************************
001000*                   REPORTE DE COMISIONES COBRADAS               *
001100*                   ===============================              *
001200*    - BARRE TODO EL ARCHIVO DE CUENTAS (SIN ORDEN, NO SE USA    *
001300*      LA CLAVE DE CLIENTE) Y FILTRA LAS CUENTAS CUYA FECHA DE   *
001400*      ULTIMA TRANSACCION CAE DENTRO DEL RANGO DE FECHAS DADO    *
001500*      POR PARAMETRO Y QUE TIENEN INDICADOR DE COMISION = 'Y'.   *
001600*    - EL PROPIO FILTRO ES EL QUIEBRE DE CONTROL: NO SE EMITEN   *
001700*      SUBTOTALES POR GRUPO, SOLO EL DETALLE DE LAS CUENTAS QUE  *
001800*      CALIFICAN.                                                *
001900*    - SI NINGUNA CUENTA CALIFICA SE AVISA CON UN MENSAJE, SIN   *
002000*      CONSIDERARSE UN ERROR FATAL DE LA CORRIDA.                *
002100*****************************************************************
002200*    HISTORIAL DE MODIFICACIONES
002300*    ==========================
002400*    FECHA       PROGRAMADOR      PETICION     DESCRIPCION
002500*    ----------  ---------------  -----------  -------------------
002600*    09/08/1991  L.QUINTEROS TRJ  RQ-1991-044  VERSION ORIGINAL -
002700*                                              REPORTE DE CUENTAS
002800*                                              CON COMISION EN UN
002900*                                              RANGO DE FECHAS.
003000*    14/02/1995  M.CARDENAS VLL   INC-1995-07  SE EXCLUYEN LAS
003100*                                              CUENTAS CON FECHA
003200*                                              DE ULTIMA
003300*                                              TRANSACCION EN
003400*                                              BLANCO O CERO.
003500*    03/12/1998  H.BARRIENTOS QL  Y2K-1998-31  AMPLIACION DE LAS
003600*                                              FECHAS DE RANGO Y
003700*                                              DE CUENTA A 4
003800*                                              DIGITOS DE ANIO.
003900*    17/04/1999  M.CARDENAS VLL   Y2K-1999-20  VERIFICACION FINAL
004000*                                              DE CORTE DE SIGLO
004100*                                              EN ESTE PROGRAMA.
004200*    29/10/2002  L.QUINTEROS TRJ  RQ-2002-056  SE VALIDA QUE LA
004300*                                              FECHA DESDE NO SEA
004400*                                              MAYOR QUE LA FECHA
004500*                                              HASTA ANTES DE
004600*                                              PROCESAR.
004700*
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-3090.
005200 OBJECT-COMPUTER. IBM-3090.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
005600     UPSI-0 ON STATUS IS WS-UPSI-MODO-PRUEBA
005700     UPSI-0 OFF STATUS IS WS-UPSI-MODO-NORMAL.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200     SELECT PARMFILE ASSIGN TO DDPARFEC
006300     FILE STATUS IS FS-PARMFILE.
006400*
006500     SELECT ACCTFILE ASSIGN TO DDCTAENT
006600     FILE STATUS IS FS-ACCTFILE.
006700*
006800     SELECT LISTADO  ASSIGN TO DDLISTA
006900     FILE STATUS IS FS-LISTADO.
007000*
007100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  PARMFILE
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-PARM-FECHAS.
007900     05  PARM-FEC-DESDE          PIC 9(08).
008000     05  PARM-FEC-HASTA          PIC 9(08).
008100     05  FILLER                  PIC X(04)    VALUE SPACES.
008200*
008300 FD  ACCTFILE
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600*////////////////////////////////////////////////////////////////
008700*    COPY CPACCTM.
008800****************************************
008900*         LAYOUT  ARCHIVO   CUENTAS     *
009000*         LARGO 144 BYTES               *
009100****************************************
009200 01  REG-CUENTA.
009300     05  CTA-ID                  PIC X(10).
009400     05  CTA-NUMERO              PIC X(20).
009500     05  CTA-TIPO                PIC X(12).
009600     05  CTA-CLIENTE-ID          PIC X(10).
009700     05  CTA-SALDO               PIC S9(9)V99 COMP-3.
009800     05  CTA-IND-COMISION        PIC X(01).
009900     05  CTA-LIMITE-TRANSAC      PIC 9(05).
010000     05  CTA-FIRMANTES-AUT       PIC X(10) OCCURS 5 TIMES.
010100     05  CTA-COMISION-IMPORTE    PIC S9(7)V99 COMP-3.
010200     05  CTA-SALDO-MIN-APERT     PIC S9(9)V99 COMP-3.
010300     05  CTA-FEC-ULT-TRANSAC     PIC 9(08).
010400     05  CTA-FEC-ULT-TRANSAC-R REDEFINES CTA-FEC-ULT-TRANSAC.
010500         10  CTA-FUT-ANIO        PIC 9(04).
010600         10  CTA-FUT-MES         PIC 9(02).
010700         10  CTA-FUT-DIA         PIC 9(02).
010800     05  CTA-TRANSAC-LIBRES      PIC 9(05).
010900     05  CTA-TRANSAC-CONTADOR    PIC 9(05).
011000     05  CTA-FEC-APERTURA        PIC 9(08).
011100     05  CTA-FEC-APERTURA-R REDEFINES CTA-FEC-APERTURA.
011200         10  CTA-FAP-ANIO        PIC 9(04).
011300         10  CTA-FAP-MES         PIC 9(02).
011400         10  CTA-FAP-DIA         PIC 9(02).
011500     05  FILLER                  PIC X(10)    VALUE SPACES.
011600*////////////////////////////////////////////////////////////////
011700*
011800 FD  LISTADO
011900     BLOCK CONTAINS 0 RECORDS
012000     RECORDING MODE IS F.
012100 01  REG-SALIDA                  PIC X(132).
012200*
012300*
012400 WORKING-STORAGE SECTION.
012500*=================================*
012600 77  FILLER        PIC X(28) VALUE '* INICIO WORKING-STORAGE  *'.
012700*
012800*---- SWITCHES DE MODO ------------------------------------------
012900 77  WS-UPSI-MODO-PRUEBA         PIC X(01) VALUE 'N'.
013000 77  WS-UPSI-MODO-NORMAL         PIC X(01) VALUE 'S'.
013100*
013200*---- ARCHIVOS ---------------------------------------------------
013300 77  FS-PARMFILE                 PIC XX    VALUE SPACES.
013400 77  FS-ACCTFILE                 PIC XX    VALUE SPACES.
013500 77  FS-LISTADO                  PIC XX    VALUE ZEROS.
013600*
013700 77  WS-STATUS-FIN                PIC X.
013800     88  WS-FIN-LECTURA                VALUE 'Y'.
013900     88  WS-NO-FIN-LECTURA              VALUE 'N'.
014000*
014100*---- RANGO DE FECHAS PEDIDO POR PARAMETRO - VER RQ-2002-056 -----
014200 01  WS-RANGO-FECHAS.
014300     05  WS-FEC-DESDE             PIC 9(08) VALUE ZEROS.
014400     05  WS-FEC-HASTA             PIC 9(08) VALUE ZEROS.
014500 01  WS-RANGO-FECHAS-R REDEFINES WS-RANGO-FECHAS.
014600     05  WS-RANGO-BYTES           PIC X(16).
014700*
014800*---- BANDERA DE CUENTA QUE CALIFICA PARA EL REPORTE -------------
014900 77  WS-CUENTA-CALIFICA          PIC X(01) VALUE 'N'.
015000     88  WS-SI-CUENTA-CALIFICA             VALUE 'S'.
015100*
015200*---- ACUMULADORES -----------------------------------------------
015300 77  WS-CANT-LEIDAS               PIC 9(05) COMP VALUE ZEROS.
015400 77  WS-CANT-CALIFICAN            PIC 9(05) COMP VALUE ZEROS.
015500*
015600*---- IMPRESION --------------------------------------------------
015700 77  WS-CANT-CALIFICAN-PRINT      PIC ZZ,ZZ9.
015800*
015900 01  WS-LINEA-DETALLE-IMP.
016000     03  WS-NUMERO-IMP            PIC X(20)    VALUE SPACES.
016100     03  FILLER                   PIC X(02)    VALUE SPACES.
016200     03  WS-TIPO-IMP              PIC X(12)    VALUE SPACES.
016300     03  FILLER                   PIC X(02)    VALUE SPACES.
016400     03  WS-CLIENTE-IMP           PIC X(10)    VALUE SPACES.
016500     03  FILLER                   PIC X(02)    VALUE SPACES.
016600     03  WS-SALDO-IMP             PIC -$ZZZ,ZZZ,ZZ9.99.
016700     03  FILLER                   PIC X(02)    VALUE SPACES.
016800     03  WS-FEC-TRANSAC-IMP       PIC 9(08)    VALUE ZEROS.
016900     03  FILLER                   PIC X(02)    VALUE SPACES.
017000     03  WS-COMISION-IMP          PIC -$ZZ,ZZZ,ZZ9.99.
017100     03  FILLER                   PIC X(10)    VALUE SPACES.
017200*
017300 01  WS-LINEA-VACIA-IMP.
017400     03  WS-TEXTO-VACIO-IMP       PIC X(70)    VALUE SPACES.
017500     03  FILLER                   PIC X(62)    VALUE SPACES.
017600*
017700 01  FILLER        PIC X(28) VALUE '* FINAL  WORKING-STORAGE  *'.
017800*
017900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018000 PROCEDURE DIVISION.
018100*
018200 MAIN-PROGRAM-I.
018300*
018400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
018500     IF NOT WS-FIN-LECTURA
018600        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
018700                UNTIL WS-FIN-LECTURA
018800     END-IF
018900     PERFORM 3000-FINAL-I   THRU 3000-FINAL-F.
019000*
019100 MAIN-PROGRAM-F. GOBACK.
019200*
019300*---- APERTURA DE ARCHIVOS Y LECTURA DEL RANGO DE FECHAS ---------
019400 1000-INICIO-I.
019500*
019600     SET WS-NO-FIN-LECTURA TO TRUE
019700*
019800     OPEN INPUT  PARMFILE
019900     IF FS-PARMFILE IS NOT EQUAL '00'
020000        DISPLAY '* ERROR EN OPEN PARMFILE = ' FS-PARMFILE
020100        SET WS-FIN-LECTURA TO TRUE
020200     END-IF
020300*
020400     OPEN INPUT  ACCTFILE
020500     IF FS-ACCTFILE IS NOT EQUAL '00'
020600        DISPLAY '* ERROR EN OPEN ACCTFILE = ' FS-ACCTFILE
020700        SET WS-FIN-LECTURA TO TRUE
020800     END-IF
020900*
021000     OPEN OUTPUT LISTADO
021100     IF FS-LISTADO IS NOT EQUAL '00'
021200        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
021300        MOVE 9999 TO RETURN-CODE
021400        SET WS-FIN-LECTURA TO TRUE
021500     END-IF
021600*
021700     IF NOT WS-FIN-LECTURA
021800        PERFORM 1100-LEER-PARM THRU 1100-LEER-PARM-F
021900     END-IF
022000*
022100     IF NOT WS-FIN-LECTURA
022200        PERFORM 2900-LEER-CUENTA THRU 2900-LEER-CUENTA-F
022300     END-IF.
022400*
022500 1000-INICIO-F. EXIT.
022600*
022700*---- LEE EL RANGO DE FECHAS Y VALIDA DESDE <= HASTA -------------
022800*    VER RQ-2002-056.
022900 1100-LEER-PARM.
023000*
023100     READ PARMFILE INTO REG-PARM-FECHAS
023200     IF FS-PARMFILE IS NOT EQUAL '00'
023300        DISPLAY '* ERROR EN LECTURA PARMFILE = ' FS-PARMFILE
023400        SET WS-FIN-LECTURA TO TRUE
023500     ELSE
023600        MOVE PARM-FEC-DESDE TO WS-FEC-DESDE
023700        MOVE PARM-FEC-HASTA TO WS-FEC-HASTA
023800        IF WS-FEC-DESDE > WS-FEC-HASTA
023900           DISPLAY '* FECHA DESDE MAYOR QUE FECHA HASTA - ABORTA'
024000           MOVE 9999 TO RETURN-CODE
024100           SET WS-FIN-LECTURA TO TRUE
024200        END-IF
024300     END-IF.
024400*
024500 1100-LEER-PARM-F. EXIT.
024600*
024700*---- PROCESO PRINCIPAL: UNA CUENTA LEIDA POR ITERACION ----------
024800 2000-PROCESO-I.
024900*
025000     PERFORM 2100-FILTRAR THRU 2100-FILTRAR-F
025100     IF WS-SI-CUENTA-CALIFICA
025200        PERFORM 2200-IMPRIMIR-LINEA THRU 2200-IMPRIMIR-LINEA-F
025300     END-IF
025400*
025500     PERFORM 2900-LEER-CUENTA THRU 2900-LEER-CUENTA-F.
025600*
025700 2000-PROCESO-F. EXIT.
025800*
025900*---- EL FILTRO ES EL PROPIO QUIEBRE DE CONTROL - INC-1995-07 ----
026000 2100-FILTRAR.
026100*
026200     MOVE 'N' TO WS-CUENTA-CALIFICA
026300*
026400     IF CTA-FEC-ULT-TRANSAC NOT EQUAL ZEROS
026500        IF CTA-FEC-ULT-TRANSAC >= WS-FEC-DESDE
026600           IF CTA-FEC-ULT-TRANSAC <= WS-FEC-HASTA
026700              IF CTA-IND-COMISION = 'Y'
026800                 MOVE 'S' TO WS-CUENTA-CALIFICA
026900                 ADD 1 TO WS-CANT-CALIFICAN
027000              END-IF
027100           END-IF
027200        END-IF
027300     END-IF.
027400*
027500 2100-FILTRAR-F. EXIT.
027600*
027700*---- EMITE LA LINEA DE DETALLE DE LA CUENTA QUE CALIFICA --------
027800 2200-IMPRIMIR-LINEA.
027900*
028000     MOVE SPACES             TO WS-LINEA-DETALLE-IMP
028100     MOVE CTA-NUMERO         TO WS-NUMERO-IMP
028200     MOVE CTA-TIPO           TO WS-TIPO-IMP
028300     MOVE CTA-CLIENTE-ID     TO WS-CLIENTE-IMP
028400     MOVE CTA-SALDO          TO WS-SALDO-IMP
028500     MOVE CTA-FEC-ULT-TRANSAC TO WS-FEC-TRANSAC-IMP
028600     MOVE CTA-COMISION-IMPORTE TO WS-COMISION-IMP
028700     WRITE REG-SALIDA FROM WS-LINEA-DETALLE-IMP AFTER 1.
028800*
028900 2200-IMPRIMIR-LINEA-F. EXIT.
029000*
029100*---- LECTURA SECUENCIAL DE ACCTFILE - SIN ORDEN DE CLAVE --------
029200 2900-LEER-CUENTA.
029300*
029400     READ ACCTFILE INTO REG-CUENTA
029500*
029600     EVALUATE FS-ACCTFILE
029700        WHEN '00'
029800           ADD 1 TO WS-CANT-LEIDAS
029900        WHEN '10'
030000           SET WS-FIN-LECTURA TO TRUE
030100        WHEN OTHER
030200           DISPLAY '* ERROR EN LECTURA ACCTFILE = ' FS-ACCTFILE
030300           SET WS-FIN-LECTURA TO TRUE
030400     END-EVALUATE.
030500*
030600 2900-LEER-CUENTA-F. EXIT.
030700*
030800*---- CIERRE DE ARCHIVOS Y MENSAJE FINAL - VER INC-1995-07 -------
030900 3000-FINAL-I.
031000*
031100     MOVE WS-CANT-CALIFICAN TO WS-CANT-CALIFICAN-PRINT
031200     DISPLAY ' '
031300     DISPLAY '**********************************************'
031400     DISPLAY 'CUENTAS LEIDAS    : ' WS-CANT-LEIDAS
031500     DISPLAY 'CUENTAS CALIFICAN : ' WS-CANT-CALIFICAN-PRINT
031600*
031700     IF WS-CANT-CALIFICAN = ZEROS
031800        MOVE SPACES TO WS-LINEA-VACIA-IMP
031900        MOVE 'NO SE ENCONTRARON CUENTAS CON COMISIONES '
032000          TO WS-TEXTO-VACIO-IMP
032100        WRITE REG-SALIDA FROM WS-LINEA-VACIA-IMP AFTER 1
032200        MOVE SPACES TO WS-LINEA-VACIA-IMP
032300        MOVE 'COBRADAS EN EL RANGO DE FECHAS INDICADO'
032400          TO WS-TEXTO-VACIO-IMP
032500        WRITE REG-SALIDA FROM WS-LINEA-VACIA-IMP AFTER 1
032600        DISPLAY 'NO SE ENCONTRARON CUENTAS CON COMISIONES '
032700                'COBRADAS EN EL RANGO DE FECHAS INDICADO'
032800     END-IF
032900*
033000     CLOSE PARMFILE
033100*
033200     CLOSE ACCTFILE
033300     IF FS-ACCTFILE IS NOT EQUAL '00'
033400        DISPLAY '* ERROR EN CLOSE ACCTFILE = ' FS-ACCTFILE
033500        MOVE 9999 TO RETURN-CODE
033600     END-IF
033700*
033800     CLOSE LISTADO
033900     IF FS-LISTADO IS NOT EQUAL '00'
034000        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
034100        MOVE 9999 TO RETURN-CODE
034200     END-IF.
034300*
034400 3000-FINAL-F. EXIT.
