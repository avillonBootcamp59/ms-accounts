000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM46A.
000300 AUTHOR. L QUINTEROS TRJ.
000400 INSTALLATION. BANCO CONTINENTAL DEL SUR - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 03/11/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO EXCLUSIVO DEPTO DE SISTEMAS.
000800*
000900*****************************************************************
001000*                   CLASE ASINCRONICA 46                        *
001100*                   ====================                        *
001200*  TRANSFERENCIAS ENTRE CUENTAS PROPIAS DEL BANCO                *
001300*  - LEE LAS SOLICITUDES DE TRANSFERENCIA (TRANFILE).            *
001400*  - CARGA LA TABLA MAESTRA DE CUENTAS (ACCTFILE) EN MEMORIA.    *
001500*  - POR CADA SOLICITUD UBICA LA CUENTA ORIGEN Y LA CUENTA       *
001600*    DESTINO; SI ALGUNA NO EXISTE, LA TRANSFERENCIA SE OMITE     *
001700*    SIN GENERAR ERROR (ASI LO HACIA EL SISTEMA ORIGINAL).       *
001800*  - SI EL SALDO DE ORIGEN ES INSUFICIENTE, RECHAZA Y NO TOCA    *
001900*    NINGUNA CUENTA; CASO CONTRARIO, MUEVE EL IMPORTE LLAMANDO   *
002000*    A PROGM47A UNA VEZ POR CADA PATA DEL MOVIMIENTO.            *
002100*  - AL FINALIZAR REGRABA LA TABLA COMPLETA EN ACCTOUT.          *
002200*****************************************************************
002300*    HISTORIAL DE MODIFICACIONES
002400*    ==========================
002500*    FECHA       PROGRAMADOR      PETICION     DESCRIPCION
002600*    ----------  ---------------  -----------  -------------------
002700*    03/11/1989  L.QUINTEROS TRJ  RQ-1989-077  VERSION ORIGINAL.
002800*    14/06/1990  L.QUINTEROS TRJ  INC-1990-15  CORRIGE COMPARA-
002900*                                              CION DE SALDO: SE
003000*                                              PERMITE SALDO
003100*                                              IGUAL AL IMPORTE.
003200*    27/01/1992  J.HUAMAN CST     RQ-1992-009  SE DELEGA EL AJUSTE
003300*                                              DE SALDO AL MODULO
003400*                                              COMUN PROGM47A.
003500*    19/08/1994  M.CARDENAS VLL   INC-1994-41  SE DEJA CONSTANCIA
003600*                                              DE QUE CUENTA NO
003700*                                              ENCONTRADA OMITE LA
003800*                                              TRANSFERENCIA SIN
003900*                                              RECHAZO (ASI
004000*                                              VENIA DEL MODULO
004100*                                              ANTERIOR).
004200*    09/12/1998  H.BARRIENTOS QL  Y2K-1998-11  AMPLIACION DE
004300*                                              CAMPOS DE FECHA DE
004400*                                              LA CUENTA A 4
004500*                                              DIGITOS DE ANIO.
004600*    22/03/1999  M.CARDENAS VLL   Y2K-1999-06  VERIFICACION
004700*                                              FINAL DE CORTE DE
004800*                                              SIGLO EN TABLA DE
004900*                                              CUENTAS.
005000*    15/09/2002  H.BARRIENTOS QL  RQ-2002-054  SE AGREGA CONTADOR
005100*                                              SEPARADO DE
005200*                                              TRANSFERENCIAS
005300*                                              OMITIDAS POR CUENTA
005400*                                              NO ENCONTRADA.
005500*
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-3090.
006000 OBJECT-COMPUTER. IBM-3090.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
006400     UPSI-0 ON STATUS IS WS-UPSI-MODO-PRUEBA
006500     UPSI-0 OFF STATUS IS WS-UPSI-MODO-NORMAL.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT TRANFILE ASSIGN TO DDTRANSF
007000     FILE STATUS IS FS-TRANFILE.
007100*
007200     SELECT ACCTFILE ASSIGN TO DDCTAENT
007300     FILE STATUS IS FS-ACCTFILE.
007400*
007500     SELECT ACCTOUT  ASSIGN TO DDCTASAL
007600     FILE STATUS IS FS-ACCTOUT.
007700*
007800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200*//////////////// COPY DE SOLICITUD DE TRANSFERENCIA ////////////
008300*    COPY CPTRANSF.
008400*    LAYOUT SOLICITUD DE TRANSFERENCIA ENTRE CUENTAS
008500*    LARGO DE REGISTRO = 30 BYTES
008600 FD  TRANFILE
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-TRANSFER.
009000     05  XFR-CTA-ORIGEN-ID       PIC X(10).
009100     05  XFR-CTA-DESTINO-ID      PIC X(10).
009200     05  XFR-IMPORTE             PIC S9(9)V99 COMP-3.
009300     05  FILLER                  PIC X(04)    VALUE SPACES.
009400*
009500*    COPY CPACCTM.
009600*    LAYOUT MAESTRO DE CUENTAS - ENTRADA Y SALIDA
009700*    LARGO DE REGISTRO = 144 BYTES
009800 FD  ACCTFILE
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-CUENTA.
010200     05  CTA-ID                  PIC X(10).
010300     05  CTA-NUMERO              PIC X(20).
010400     05  CTA-TIPO                PIC X(12).
010500     05  CTA-CLIENTE-ID          PIC X(10).
010600     05  CTA-SALDO               PIC S9(9)V99 COMP-3.
010700     05  CTA-IND-COMISION        PIC X(01).
010800     05  CTA-LIMITE-TRANSAC      PIC 9(05).
010900     05  CTA-FIRMANTES-AUT       PIC X(10) OCCURS 5 TIMES.
011000     05  CTA-COMISION-IMPORTE    PIC S9(7)V99 COMP-3.
011100     05  CTA-SALDO-MIN-APERT     PIC S9(9)V99 COMP-3.
011200     05  CTA-FEC-ULT-TRANSAC     PIC 9(08).
011300     05  CTA-FEC-ULT-TRANSAC-R REDEFINES CTA-FEC-ULT-TRANSAC.
011400         10  CTA-FUT-ANIO        PIC 9(04).
011500         10  CTA-FUT-MES         PIC 9(02).
011600         10  CTA-FUT-DIA         PIC 9(02).
011700     05  CTA-TRANSAC-LIBRES      PIC 9(05).
011800     05  CTA-TRANSAC-CONTADOR    PIC 9(05).
011900     05  CTA-FEC-APERTURA        PIC 9(08).
012000     05  CTA-FEC-APERTURA-R REDEFINES CTA-FEC-APERTURA.
012100         10  CTA-FAP-ANIO        PIC 9(04).
012200         10  CTA-FAP-MES         PIC 9(02).
012300         10  CTA-FAP-DIA         PIC 9(02).
012400     05  FILLER                  PIC X(10)    VALUE SPACES.
012500*
012600 FD  ACCTOUT
012700     BLOCK CONTAINS 0 RECORDS
012800     RECORDING MODE IS F.
012900 01  REG-CUENTA-SAL              PIC X(154).
013000*
013100 WORKING-STORAGE SECTION.
013200*=================================*
013300 77  FILLER        PIC X(28) VALUE '* INICIO WORKING-STORAGE  *'.
013400*
013500*---- SWITCHES DE MODO ------------------------------------------
013600 77  WS-UPSI-MODO-PRUEBA         PIC X(01) VALUE 'N'.
013700 77  WS-UPSI-MODO-NORMAL         PIC X(01) VALUE 'S'.
013800*
013900*---- STATUS DE ARCHIVOS ----------------------------------------
014000 77  FS-TRANFILE                 PIC XX    VALUE SPACES.
014100     88  FS-TRANFILE-FIN                   VALUE '10'.
014200 77  FS-ACCTFILE                 PIC XX    VALUE SPACES.
014300     88  FS-ACCTFILE-FIN                   VALUE '10'.
014400 77  FS-ACCTOUT                  PIC XX    VALUE SPACES.
014500*
014600 77  WS-STATUS-FIN               PIC X     VALUE 'N'.
014700     88  WS-FIN-LECTURA                    VALUE 'Y'.
014800     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
014900 77  WS-TABLA-LLENA               PIC X     VALUE 'N'.
015000     88  WS-SI-TABLA-LLENA                 VALUE 'Y'.
015100*
015200*---- CONTADORES ( COMP PARA EFICIENCIA EN MAINFRAME ) ----------
015300 77  WS-CANT-LEIDAS               PIC 9(05) COMP VALUE ZEROS.
015400 77  WS-CANT-CUENTAS              PIC 9(05) COMP VALUE ZEROS.
015500 77  WS-CANT-EJECUTADAS           PIC 9(05) COMP VALUE ZEROS.
015600 77  WS-CANT-RECHAZADAS           PIC 9(05) COMP VALUE ZEROS.
015700 77  WS-CANT-OMITIDAS             PIC 9(05) COMP VALUE ZEROS.
015800 77  WS-CANT-NUM-PRINT            PIC ZZ,ZZ9.
015900*
016000*---- TABLA DE CUENTAS EN MEMORIA (CARGA, CONSULTA Y REGRABADO) -
016100*    SUSTITUYE EL ACCESO INDEXADO/RELATIVO A ACCTFILE POR
016200*    CTA-ID: EL ARCHIVO COMPLETO SE CARGA EN ESTA TABLA Y LAS
016300*    CUENTAS ORIGEN/DESTINO DE CADA TRANSFERENCIA SE UBICAN POR
016400*    RECORRIDO SECUENCIAL SOBRE LOS INDICES.
016500 01  WS-TAB-CUENTA.
016600     05  WS-CTA-ELEM OCCURS 500 TIMES
016700                      INDEXED BY WS-IX-CTA.
016800         10  WS-CTA-ID            PIC X(10).
016900         10  WS-CTA-NUMERO        PIC X(20).
017000         10  WS-CTA-TIPO          PIC X(12).
017100         10  WS-CTA-CLIENTE-ID    PIC X(10).
017200         10  WS-CTA-SALDO         PIC S9(9)V99 COMP-3.
017300         10  WS-CTA-IND-COMISION  PIC X(01).
017400         10  WS-CTA-LIMITE-TRANSAC PIC 9(05).
017500         10  WS-CTA-FIRMANTES    PIC X(10) OCCURS 5 TIMES.
017600         10  WS-CTA-COMISION-IMPORTE PIC S9(7)V99 COMP-3.
017700         10  WS-CTA-SALDO-MIN-APERT  PIC S9(9)V99 COMP-3.
017800         10  WS-CTA-FEC-ULT-TRANSAC  PIC 9(08).
017900         10  WS-CTA-TRANSAC-LIBRES   PIC 9(05).
018000         10  WS-CTA-TRANSAC-CONTADOR PIC 9(05).
018100         10  WS-CTA-FEC-APERTURA     PIC 9(08).
018200         10  FILLER                  PIC X(05)    VALUE SPACES.
018300*
018400*---- INDICES DE LA CUENTA ORIGEN Y DESTINO EN LA TABLA ----------
018500 77  WS-IX-ORIGEN                 PIC 9(05) COMP VALUE ZEROS.
018600 77  WS-IX-DESTINO                PIC 9(05) COMP VALUE ZEROS.
018700*
018800*---- BANDERAS DE UBICACION Y EVALUACION -------------------------
018900 77  WS-CTA-ORIGEN-ENCONTRADA     PIC X(01) VALUE 'N'.
019000     88  WS-SI-ORIGEN-ENCONTRADA            VALUE 'Y'.
019100 77  WS-CTA-DESTINO-ENCONTRADA    PIC X(01) VALUE 'N'.
019200     88  WS-SI-DESTINO-ENCONTRADA           VALUE 'Y'.
019300 77  WS-SALDO-SUFICIENTE          PIC X(01) VALUE 'N'.
019400     88  WS-SI-SALDO-SUFICIENTE             VALUE 'Y'.
019500*
019600*---- IMPORTE EN TRABAJO Y SU VISTA EN BYTES PARA DIAGNOSTICO ----
019700*    VER INC-1994-41: SE USA PARA VOLCAR EL IMPORTE EMPACADO
019800*    EN UN DISPLAY DE DIAGNOSTICO CUANDO EL SALDO NO ALCANZA.
019900 01  WS-MONTO-TRABAJO.
020000     05  WS-MONTO-TRANSF          PIC S9(9)V99 COMP-3.
020100 01  WS-MONTO-TRABAJO-R REDEFINES WS-MONTO-TRABAJO.
020200     05  WS-MONTO-TRANSF-BYTES    PIC X(06).
020300*
020400*---- AREA DE ENLACE PARA LA LLAMADA A LA RUTINA COMUN PROGM47A --
020500*    VER RQ-1992-009: UNA SOLA AREA, REUTILIZADA POR CADA PATA.
020600 77  WS-PGM-47A                   PIC X(08) VALUE 'PROGM47A'.
020700 01  WS-AREA-LLAMADA-47A.
020800     05  WS-47A-CTA-ID            PIC X(10).
020900     05  WS-47A-SALDO-NUEVO       PIC S9(9)V99 COMP-3.
021000     05  WS-47A-STATUS-RC         PIC X(02)    VALUE SPACES.
021100     05  FILLER                   PIC X(10)    VALUE SPACES.
021200*
021300 01  FILLER        PIC X(28) VALUE '* FINAL  WORKING-STORAGE  *'.
021400*
021500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021600 PROCEDURE DIVISION.
021700*
021800 MAIN-PROGRAM-I.
021900*
022000     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
022100     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
022200             UNTIL WS-FIN-LECTURA
022300     PERFORM 3000-FINAL-I     THRU 3000-FINAL-F.
022400*
022500 MAIN-PROGRAM-F. GOBACK.
022600*
022700*
022800*---- APERTURA DE ARCHIVOS Y CARGA DE LA TABLA DE CUENTAS --------
022900 1000-INICIO-I.
023000*
023100     OPEN INPUT  TRANFILE
023200     IF FS-TRANFILE IS NOT EQUAL '00' THEN
023300        DISPLAY '* ERROR EN OPEN TRANFILE = ' FS-TRANFILE
023400        MOVE 9999 TO RETURN-CODE
023500        SET  WS-FIN-LECTURA TO TRUE
023600     END-IF
023700*
023800     OPEN INPUT  ACCTFILE
023900     OPEN OUTPUT ACCTOUT
024000*
024100     PERFORM 1100-CARGAR-CUENTAS THRU 1100-CARGAR-CUENTAS-F
024200*
024300     IF NOT WS-FIN-LECTURA
024400        PERFORM 2900-LEER-TRANSFER THRU 2900-LEER-TRANSFER-F
024500     END-IF.
024600*
024700 1000-INICIO-F. EXIT.
024800*
024900*---- CARGA DE ACCTFILE EN WS-TAB-CUENTA ------------------------
025000 1100-CARGAR-CUENTAS.
025100*
025200     MOVE ZEROS TO WS-CANT-CUENTAS
025300     MOVE 'N'   TO WS-TABLA-LLENA
025400     READ ACCTFILE INTO REG-CUENTA
025500     PERFORM 1110-CARGAR-CUENTA-UNO THRU 1110-CARGAR-CUENTA-UNO-F
025600        UNTIL FS-ACCTFILE-FIN OR WS-SI-TABLA-LLENA.
025700*
025800 1100-CARGAR-CUENTAS-F. EXIT.
025900*
026000 1110-CARGAR-CUENTA-UNO.
026100*
026200     ADD 1 TO WS-CANT-CUENTAS
026300     IF WS-CANT-CUENTAS > 500
026400        DISPLAY '* TABLA DE CUENTAS LLENA - ABORTA'
026500        MOVE 9999 TO RETURN-CODE
026600        SET WS-FIN-LECTURA TO TRUE
026700        SET WS-SI-TABLA-LLENA TO TRUE
026800        GO TO 1110-CARGAR-CUENTA-UNO-F
026900     END-IF
027000     SET  WS-IX-CTA TO WS-CANT-CUENTAS
027100     PERFORM 1150-PASAR-CUENTA-A-TABLA
027200        THRU 1150-PASAR-CUENTA-A-TABLA-F
027300     READ ACCTFILE INTO REG-CUENTA.
027400*
027500 1110-CARGAR-CUENTA-UNO-F. EXIT.
027600*
027700*---- PASA UN REGISTRO DE ACCTFILE A UN ELEMENTO DE LA TABLA ----
027800*    (CAMPO A CAMPO: LOS NOMBRES NO COINCIDEN CON LOS DE REG-
027900*    CUENTA, POR LO QUE NO CORRESPONDE USAR MOVE CORRESPONDING)
028000 1150-PASAR-CUENTA-A-TABLA.
028100*
028200     MOVE CTA-ID               TO WS-CTA-ID(WS-IX-CTA)
028300     MOVE CTA-NUMERO           TO WS-CTA-NUMERO(WS-IX-CTA)
028400     MOVE CTA-TIPO             TO WS-CTA-TIPO(WS-IX-CTA)
028500     MOVE CTA-CLIENTE-ID       TO WS-CTA-CLIENTE-ID(WS-IX-CTA)
028600     MOVE CTA-SALDO            TO WS-CTA-SALDO(WS-IX-CTA)
028700     MOVE CTA-IND-COMISION     TO WS-CTA-IND-COMISION(WS-IX-CTA)
028800     MOVE CTA-LIMITE-TRANSAC   TO
028900          WS-CTA-LIMITE-TRANSAC(WS-IX-CTA)
029000     MOVE CTA-FIRMANTES-AUT(1) TO WS-CTA-FIRMANTES(WS-IX-CTA, 1)
029100     MOVE CTA-FIRMANTES-AUT(2) TO WS-CTA-FIRMANTES(WS-IX-CTA, 2)
029200     MOVE CTA-FIRMANTES-AUT(3) TO WS-CTA-FIRMANTES(WS-IX-CTA, 3)
029300     MOVE CTA-FIRMANTES-AUT(4) TO WS-CTA-FIRMANTES(WS-IX-CTA, 4)
029400     MOVE CTA-FIRMANTES-AUT(5) TO WS-CTA-FIRMANTES(WS-IX-CTA, 5)
029500     MOVE CTA-COMISION-IMPORTE TO
029600          WS-CTA-COMISION-IMPORTE(WS-IX-CTA)
029700     MOVE CTA-SALDO-MIN-APERT  TO
029800          WS-CTA-SALDO-MIN-APERT(WS-IX-CTA)
029900     MOVE CTA-FEC-ULT-TRANSAC  TO
030000          WS-CTA-FEC-ULT-TRANSAC(WS-IX-CTA)
030100     MOVE CTA-TRANSAC-LIBRES   TO
030200          WS-CTA-TRANSAC-LIBRES(WS-IX-CTA)
030300     MOVE CTA-TRANSAC-CONTADOR TO
030400          WS-CTA-TRANSAC-CONTADOR(WS-IX-CTA)
030500     MOVE CTA-FEC-APERTURA     TO
030600          WS-CTA-FEC-APERTURA(WS-IX-CTA).
030700*
030800 1150-PASAR-CUENTA-A-TABLA-F. EXIT.
030900*
031000*---- CICLO PRINCIPAL: UNA TRANSFERENCIA POR VUELTA --------------
031100 2000-PROCESO-I.
031200*
031300     ADD 1 TO WS-CANT-LEIDAS
031400     MOVE 'N' TO WS-SALDO-SUFICIENTE
031500     PERFORM 2100-BUSCAR-CUENTAS THRU 2100-BUSCAR-CUENTAS-F
031600     IF WS-SI-ORIGEN-ENCONTRADA AND WS-SI-DESTINO-ENCONTRADA
031700        PERFORM 2200-VERIF-SALDO THRU 2200-VERIF-SALDO-F
031800        IF WS-SI-SALDO-SUFICIENTE
031900           PERFORM 2300-EJECUTAR-TRANSFERENCIA
032000              THRU 2300-EJECUTAR-TRANSFERENCIA-F
032100        ELSE
032200           PERFORM 2250-RECHAZAR-SALDO THRU 2250-RECHAZAR-SALDO-F
032300        END-IF
032400     ELSE
032500        PERFORM 2150-OMITIR-TRANSFER THRU 2150-OMITIR-TRANSFER-F
032600     END-IF
032700     PERFORM 2900-LEER-TRANSFER THRU 2900-LEER-TRANSFER-F.
032800*
032900 2000-PROCESO-F. EXIT.
033000*
033100*---- UBICA LA CUENTA ORIGEN Y LA CUENTA DESTINO EN LA TABLA -----
033200*    RECORRIDO SECUENCIAL: LA TABLA NO VIENE ORDENADA POR CTA-ID
033300*    (ACCTFILE VIENE ORDENADO POR CTA-CLIENTE-ID).
033400 2100-BUSCAR-CUENTAS.
033500*
033600     MOVE 'N' TO WS-CTA-ORIGEN-ENCONTRADA
033700     MOVE 'N' TO WS-CTA-DESTINO-ENCONTRADA
033800     MOVE ZEROS TO WS-IX-ORIGEN
033900     MOVE ZEROS TO WS-IX-DESTINO
034000     SET  WS-IX-CTA TO 1
034100     PERFORM 2110-BUSCAR-CUENTA-UNA THRU 2110-BUSCAR-CUENTA-UNA-F
034200        UNTIL WS-IX-CTA > WS-CANT-CUENTAS.
034300*
034400 2100-BUSCAR-CUENTAS-F. EXIT.
034500*
034600 2110-BUSCAR-CUENTA-UNA.
034700*
034800     IF WS-CTA-ID(WS-IX-CTA) = XFR-CTA-ORIGEN-ID
034900        SET WS-SI-ORIGEN-ENCONTRADA TO TRUE
035000        SET WS-IX-ORIGEN TO WS-IX-CTA
035100     END-IF
035200     IF WS-CTA-ID(WS-IX-CTA) = XFR-CTA-DESTINO-ID
035300        SET WS-SI-DESTINO-ENCONTRADA TO TRUE
035400        SET WS-IX-DESTINO TO WS-IX-CTA
035500     END-IF
035600     SET WS-IX-CTA UP BY 1.
035700*
035800 2110-BUSCAR-CUENTA-UNA-F. EXIT.
035900*
036000*---- TRANSFERENCIA OMITIDA: CUENTA ORIGEN O DESTINO INEXISTENTE -
036100*    VER INC-1994-41: EL MODULO ANTERIOR NO GENERABA RECHAZO EN
036200*    ESTE CASO Y SE MANTIENE IGUAL, SOLO SE LLEVA CONTADOR APARTE.
036300 2150-OMITIR-TRANSFER.
036400*
036500     ADD 1 TO WS-CANT-OMITIDAS
036600     DISPLAY '* TRANSFER OMITIDA - CTA ORIGEN/DESTINO NO EXISTE '
036700             XFR-CTA-ORIGEN-ID ' / ' XFR-CTA-DESTINO-ID.
036800*
036900 2150-OMITIR-TRANSFER-F. EXIT.
037000*
037100*---- VERIFICA SALDO SUFICIENTE EN LA CUENTA ORIGEN --------------
037200*    VER INC-1990-15: SALDO IGUAL AL IMPORTE SI ALCANZA.
037300 2200-VERIF-SALDO.
037400*
037500     IF WS-CTA-SALDO(WS-IX-ORIGEN) NOT LESS THAN XFR-IMPORTE
037600        SET WS-SI-SALDO-SUFICIENTE TO TRUE
037700     END-IF.
037800*
037900 2200-VERIF-SALDO-F. EXIT.
038000*
038100*---- RECHAZO POR SALDO INSUFICIENTE -----------------------------
038200 2250-RECHAZAR-SALDO.
038300*
038400     ADD 1 TO WS-CANT-RECHAZADAS
038500     MOVE XFR-IMPORTE TO WS-MONTO-TRANSF
038600     DISPLAY '* SALDO INSUFICIENTE - CUENTA ' XFR-CTA-ORIGEN-ID
038700     DISPLAY '  Saldo insuficiente'
038800     DISPLAY '  IMPORTE EN BYTES = ' WS-MONTO-TRANSF-BYTES.
038900*
039000 2250-RECHAZAR-SALDO-F. EXIT.
039100*
039200*---- EJECUTA EL MOVIMIENTO: RESTA EN ORIGEN, SUMA EN DESTINO ----
039300*    VER RQ-1992-009: EL AJUSTE DE SALDO QUEDA DELEGADO AL
039400*    MODULO COMUN PROGM47A, UNA LLAMADA POR CADA PATA.
039500 2300-EJECUTAR-TRANSFERENCIA.
039600*
039700     MOVE WS-CTA-ID(WS-IX-ORIGEN)    TO WS-47A-CTA-ID
039800     COMPUTE WS-47A-SALDO-NUEVO ROUNDED =
039900             WS-CTA-SALDO(WS-IX-ORIGEN) - XFR-IMPORTE
040000     CALL WS-PGM-47A USING WS-AREA-LLAMADA-47A
040100     MOVE WS-47A-SALDO-NUEVO TO WS-CTA-SALDO(WS-IX-ORIGEN)
040200*
040300     MOVE WS-CTA-ID(WS-IX-DESTINO)   TO WS-47A-CTA-ID
040400     COMPUTE WS-47A-SALDO-NUEVO ROUNDED =
040500             WS-CTA-SALDO(WS-IX-DESTINO) + XFR-IMPORTE
040600     CALL WS-PGM-47A USING WS-AREA-LLAMADA-47A
040700     MOVE WS-47A-SALDO-NUEVO TO WS-CTA-SALDO(WS-IX-DESTINO)
040800*
040900     ADD 1 TO WS-CANT-EJECUTADAS.
041000*
041100 2300-EJECUTAR-TRANSFERENCIA-F. EXIT.
041200*
041300*---- LECTURA DE LA SIGUIENTE SOLICITUD DE TRANSFERENCIA ---------
041400 2900-LEER-TRANSFER.
041500*
041600     READ TRANFILE INTO REG-TRANSFER
041700     EVALUATE FS-TRANFILE
041800        WHEN '00'
041900           CONTINUE
042000        WHEN '10'
042100           SET WS-FIN-LECTURA TO TRUE
042200        WHEN OTHER
042300           DISPLAY '* ERROR EN LECTURA TRANFILE = ' FS-TRANFILE
042400           MOVE 9999 TO RETURN-CODE
042500           SET WS-FIN-LECTURA TO TRUE
042600     END-EVALUATE.
042700*
042800 2900-LEER-TRANSFER-F. EXIT.
042900*
043000*---- REGRABA LA TABLA MAESTRA COMPLETA Y CIERRA ARCHIVOS --------
043100 3000-FINAL-I.
043200*
043300     PERFORM 3010-REGRABAR-MAESTRO THRU 3010-REGRABAR-MAESTRO-F
043400     PERFORM 3020-CLOSE-FILES      THRU 3020-CLOSE-FILES-F
043500     PERFORM 3030-MOSTRAR-TOTALES  THRU 3030-MOSTRAR-TOTALES-F.
043600*
043700 3000-FINAL-F. EXIT.
043800*
043900 3010-REGRABAR-MAESTRO.
044000*
044100     SET WS-IX-CTA TO 1
044200     PERFORM 3012-REGRABAR-UNO THRU 3012-REGRABAR-UNO-F
044300        UNTIL WS-IX-CTA > WS-CANT-CUENTAS.
044400*
044500 3010-REGRABAR-MAESTRO-F. EXIT.
044600*
044700 3012-REGRABAR-UNO.
044800*
044900     PERFORM 3015-PASAR-TABLA-A-CUENTA
045000        THRU 3015-PASAR-TABLA-A-CUENTA-F
045100     MOVE SPACES      TO REG-CUENTA-SAL
045200     MOVE REG-CUENTA  TO REG-CUENTA-SAL
045300     WRITE REG-CUENTA-SAL
045400     SET WS-IX-CTA UP BY 1.
045500*
045600 3012-REGRABAR-UNO-F. EXIT.
045700*
045800*---- PASA UN ELEMENTO DE LA TABLA A REG-CUENTA PARA GRABAR ------
045900 3015-PASAR-TABLA-A-CUENTA.
046000*
046100     MOVE WS-CTA-ID(WS-IX-CTA)            TO CTA-ID
046200     MOVE WS-CTA-NUMERO(WS-IX-CTA)        TO CTA-NUMERO
046300     MOVE WS-CTA-TIPO(WS-IX-CTA)          TO CTA-TIPO
046400     MOVE WS-CTA-CLIENTE-ID(WS-IX-CTA)    TO CTA-CLIENTE-ID
046500     MOVE WS-CTA-SALDO(WS-IX-CTA)         TO CTA-SALDO
046600     MOVE WS-CTA-IND-COMISION(WS-IX-CTA)  TO CTA-IND-COMISION
046700     MOVE WS-CTA-LIMITE-TRANSAC(WS-IX-CTA) TO CTA-LIMITE-TRANSAC
046800     MOVE WS-CTA-FIRMANTES(WS-IX-CTA, 1)  TO CTA-FIRMANTES-AUT(1)
046900     MOVE WS-CTA-FIRMANTES(WS-IX-CTA, 2)  TO CTA-FIRMANTES-AUT(2)
047000     MOVE WS-CTA-FIRMANTES(WS-IX-CTA, 3)  TO CTA-FIRMANTES-AUT(3)
047100     MOVE WS-CTA-FIRMANTES(WS-IX-CTA, 4)  TO CTA-FIRMANTES-AUT(4)
047200     MOVE WS-CTA-FIRMANTES(WS-IX-CTA, 5)  TO CTA-FIRMANTES-AUT(5)
047300     MOVE WS-CTA-COMISION-IMPORTE(WS-IX-CTA) TO
047400          CTA-COMISION-IMPORTE
047500     MOVE WS-CTA-SALDO-MIN-APERT(WS-IX-CTA)  TO
047600          CTA-SALDO-MIN-APERT
047700     MOVE WS-CTA-FEC-ULT-TRANSAC(WS-IX-CTA)  TO
047800          CTA-FEC-ULT-TRANSAC
047900     MOVE WS-CTA-TRANSAC-LIBRES(WS-IX-CTA)   TO CTA-TRANSAC-LIBRES
048000     MOVE WS-CTA-TRANSAC-CONTADOR(WS-IX-CTA) TO
048100          CTA-TRANSAC-CONTADOR
048200     MOVE WS-CTA-FEC-APERTURA(WS-IX-CTA)     TO CTA-FEC-APERTURA.
048300*
048400 3015-PASAR-TABLA-A-CUENTA-F. EXIT.
048500*
048600 3020-CLOSE-FILES.
048700*
048800     CLOSE TRANFILE ACCTFILE ACCTOUT.
048900*
049000 3020-CLOSE-FILES-F. EXIT.
049100*
049200 3030-MOSTRAR-TOTALES.
049300*
049400     DISPLAY '===================================='
049500     MOVE WS-CANT-LEIDAS      TO WS-CANT-NUM-PRINT
049600     DISPLAY ' TRANSFERENCIAS LEIDAS   : ' WS-CANT-NUM-PRINT
049700     MOVE WS-CANT-EJECUTADAS  TO WS-CANT-NUM-PRINT
049800     DISPLAY ' TRANSFERENCIAS OK       : ' WS-CANT-NUM-PRINT
049900     MOVE WS-CANT-RECHAZADAS  TO WS-CANT-NUM-PRINT
050000     DISPLAY ' RECHAZADAS POR SALDO    : ' WS-CANT-NUM-PRINT
050100     MOVE WS-CANT-OMITIDAS    TO WS-CANT-NUM-PRINT
050200     DISPLAY ' OMITIDAS CTA NO EXISTE  : ' WS-CANT-NUM-PRINT.
050300*
