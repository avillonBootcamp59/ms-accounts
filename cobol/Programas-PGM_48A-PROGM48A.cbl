000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM48A.
000300 AUTHOR. R ESPINOZA VDV.
000400 INSTALLATION. BANCO CONTINENTAL DEL SUR - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 14/05/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO EXCLUSIVO DEPTO DE SISTEMAS.
000800*
000900*****************************************************************
001000*                   REPORTE DE SALDO PROMEDIO DIARIO             *
001100*                   =================================            *
001200*    - LISTA, PARA UN CLIENTE DADO EN EL PARAMETRO DE ENTRADA,   *
001300*      TODAS SUS CUENTAS (ARCHIVO DE CUENTAS VIENE ORDENADO POR  *
001400*      CLIENTE-ID) Y CALCULA EL SALDO PROMEDIO DIARIO DE CADA    *
001500*      UNA, DIVIDIENDO EL SALDO ACTUAL ENTRE EL DIA DEL MES DE   *
001600*      LA FECHA DE PROCESO.                                      *
001700*    - NO SE EMITEN TOTALES NI QUIEBRES DE CONTROL, SOLO UNA     *
001800*      LINEA POR CUENTA DEL CLIENTE SOLICITADO.                  *
001900*****************************************************************
002000*    HISTORIAL DE MODIFICACIONES
002100*    ==========================
002200*    FECHA       PROGRAMADOR      PETICION     DESCRIPCION
002300*    ----------  ---------------  -----------  -------------------
002400*    14/05/1990  R.ESPINOZA VDV   RQ-1990-033  VERSION ORIGINAL -
002500*                                              LISTADO DE SALDO
002600*                                              PROMEDIO POR
002700*                                              CLIENTE.
002800*    22/09/1993  L.QUINTEROS TRJ  INC-1993-18  SE CORRIGE CALCULO
002900*                                              DEL DIA DEL MES
003000*                                              CUANDO LA FECHA DE
003100*                                              PROCESO VIENE EN
003200*                                              CERO.
003300*    19/11/1998  H.BARRIENTOS QL  Y2K-1998-22  AMPLIACION DE
003400*                                              TODAS LAS FECHAS A
003500*                                              4 DIGITOS DE ANIO.
003600*    08/03/1999  M.CARDENAS VLL   Y2K-1999-15  VERIFICACION FINAL
003700*                                              DE CORTE DE SIGLO
003800*                                              EN ESTE PROGRAMA.
003900*    25/07/2001  R.ESPINOZA VDV   RQ-2001-027  SE AGREGA CONTEO DE
004000*                                              CUENTAS IMPRESAS EN
004100*                                              EL MENSAJE FINAL.
004200*    14/06/2004  J.HUAMAN CST     INC-2004-11  SE QUITA UNA LINEA
004300*                                              DE TOTAL QUE SE
004400*                                              ESCRIBIA EN EL
004500*                                              LISTADO POR ERROR
004600*                                              DE COPIA DE OTRO
004700*                                              PROGRAMA; ESTE
004800*                                              REPORTE NO LLEVA
004900*                                              TOTALES (VER RQ-
005000*                                              1990-033), SOLO EL
005100*                                              CONTEO POR CONSOLA.
005200*
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-3090.
005700 OBJECT-COMPUTER. IBM-3090.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
006100     UPSI-0 ON STATUS IS WS-UPSI-MODO-PRUEBA
006200     UPSI-0 OFF STATUS IS WS-UPSI-MODO-NORMAL.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700     SELECT PARMFILE ASSIGN TO DDPARCLI
006800     FILE STATUS IS FS-PARMFILE.
006900*
007000     SELECT ACCTFILE ASSIGN TO DDCTAENT
007100     FILE STATUS IS FS-ACCTFILE.
007200*
007300     SELECT LISTADO  ASSIGN TO DDLISTA
007400     FILE STATUS IS FS-LISTADO.
007500*
007600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  PARMFILE
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 01  REG-PARM-CLIENTE.
008400     05  PARM-CLIENTE-ID         PIC X(10).
008500     05  FILLER                  PIC X(10)    VALUE SPACES.
008600*
008700 FD  ACCTFILE
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000*////////////////////////////////////////////////////////////////
009100*    COPY CPACCTM.
009200****************************************
009300*         LAYOUT  ARCHIVO   CUENTAS     *
009400*         LARGO 144 BYTES               *
009500****************************************
009600 01  REG-CUENTA.
009700     05  CTA-ID                  PIC X(10).
009800     05  CTA-NUMERO              PIC X(20).
009900     05  CTA-TIPO                PIC X(12).
010000     05  CTA-CLIENTE-ID          PIC X(10).
010100     05  CTA-SALDO               PIC S9(9)V99 COMP-3.
010200     05  CTA-IND-COMISION        PIC X(01).
010300     05  CTA-LIMITE-TRANSAC      PIC 9(05).
010400     05  CTA-FIRMANTES-AUT       PIC X(10) OCCURS 5 TIMES.
010500     05  CTA-COMISION-IMPORTE    PIC S9(7)V99 COMP-3.
010600     05  CTA-SALDO-MIN-APERT     PIC S9(9)V99 COMP-3.
010700     05  CTA-FEC-ULT-TRANSAC     PIC 9(08).
010800     05  CTA-FEC-ULT-TRANSAC-R REDEFINES CTA-FEC-ULT-TRANSAC.
010900         10  CTA-FUT-ANIO        PIC 9(04).
011000         10  CTA-FUT-MES         PIC 9(02).
011100         10  CTA-FUT-DIA         PIC 9(02).
011200     05  CTA-TRANSAC-LIBRES      PIC 9(05).
011300     05  CTA-TRANSAC-CONTADOR    PIC 9(05).
011400     05  CTA-FEC-APERTURA        PIC 9(08).
011500     05  CTA-FEC-APERTURA-R REDEFINES CTA-FEC-APERTURA.
011600         10  CTA-FAP-ANIO        PIC 9(04).
011700         10  CTA-FAP-MES         PIC 9(02).
011800         10  CTA-FAP-DIA         PIC 9(02).
011900     05  FILLER                  PIC X(10)    VALUE SPACES.
012000*////////////////////////////////////////////////////////////////
012100*
012200 FD  LISTADO
012300     BLOCK CONTAINS 0 RECORDS
012400     RECORDING MODE IS F.
012500 01  REG-SALIDA                  PIC X(132).
012600*
012700*
012800 WORKING-STORAGE SECTION.
012900*=================================*
013000 77  FILLER        PIC X(28) VALUE '* INICIO WORKING-STORAGE  *'.
013100*
013200*---- SWITCHES DE MODO ------------------------------------------
013300 77  WS-UPSI-MODO-PRUEBA         PIC X(01) VALUE 'N'.
013400 77  WS-UPSI-MODO-NORMAL         PIC X(01) VALUE 'S'.
013500*
013600*---- ARCHIVOS ---------------------------------------------------
013700 77  FS-PARMFILE                 PIC XX    VALUE SPACES.
013800 77  FS-ACCTFILE                 PIC XX    VALUE SPACES.
013900 77  FS-LISTADO                  PIC XX    VALUE ZEROS.
014000*
014100 77  WS-STATUS-FIN                PIC X.
014200     88  WS-FIN-LECTURA                VALUE 'Y'.
014300     88  WS-NO-FIN-LECTURA              VALUE 'N'.
014400*
014500*---- PARAMETRO DE CLIENTE SOLICITADO ----------------------------
014600 77  WS-CLIENTE-PEDIDO            PIC X(10) VALUE SPACES.
014700*
014800*---- FECHA DE PROCESO Y DIA DEL MES - VER INC-1993-18 -----------
014900*    AMPLIADA A 4 DIGITOS DE ANIO POR Y2K-1998-22.
015000 01  WS-FECHA-PROCESO.
015100     05  WS-FEC-ANIO              PIC 9(04).
015200     05  WS-FEC-MES               PIC 9(02).
015300     05  WS-FEC-DIA               PIC 9(02).
015400 01  WS-FECHA-PROCESO-N REDEFINES WS-FECHA-PROCESO
015500                         PIC 9(08).
015600*
015700 77  WS-DIA-ACTUAL                PIC 9(02) COMP VALUE 1.
015800*
015900*---- PROMEDIO DE TRABAJO Y VISTA EN BYTES PARA DIAGNOSTICO ------
016000 01  WS-PROMEDIO-GRUPO.
016100     05  WS-PROMEDIO-DIARIO       PIC S9(9)V99 COMP-3.
016200 01  WS-PROMEDIO-GRUPO-R REDEFINES WS-PROMEDIO-GRUPO.
016300     05  WS-PROMEDIO-BYTES        PIC X(06).
016400*
016500*---- ACUMULADORES -----------------------------------------------
016600 77  WS-CANT-LEIDAS               PIC 9(05) COMP VALUE ZEROS.
016700 77  WS-CANT-IMPRESAS             PIC 9(05) COMP VALUE ZEROS.
016800*
016900*---- IMPRESION --------------------------------------------------
017000 77  WS-CANT-IMPRESAS-PRINT       PIC ZZ,ZZ9.
017100 77  WS-PROMEDIO-PRINT            PIC -$ZZZ,ZZZ,ZZ9.99.
017200*
017300 01  WS-LINEA-DETALLE-IMP.
017400     03  WS-NUMERO-IMP            PIC X(20)    VALUE SPACES.
017500     03  FILLER                   PIC X(04)    VALUE SPACES.
017600     03  WS-PROMEDIO-IMP          PIC -$ZZZ,ZZZ,ZZ9.99.
017700     03  FILLER                   PIC X(90)    VALUE SPACES.
017800*
017900 01  FILLER        PIC X(28) VALUE '* FINAL  WORKING-STORAGE  *'.
018000*
018100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018200 PROCEDURE DIVISION.
018300*
018400 MAIN-PROGRAM-I.
018500*
018600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
018700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
018800             UNTIL WS-FIN-LECTURA
018900     PERFORM 3000-FINAL-I   THRU 3000-FINAL-F.
019000*
019100 MAIN-PROGRAM-F. GOBACK.
019200*
019300*---- APERTURA DE ARCHIVOS Y LECTURA DEL PARAMETRO DE CLIENTE ----
019400 1000-INICIO-I.
019500*
019600     SET WS-NO-FIN-LECTURA TO TRUE
019700     ACCEPT WS-FECHA-PROCESO-N FROM DATE YYYYMMDD
019800     MOVE WS-FEC-DIA TO WS-DIA-ACTUAL
019900     IF WS-DIA-ACTUAL = ZEROS
020000        MOVE 1 TO WS-DIA-ACTUAL
020100     END-IF
020200*
020300     OPEN INPUT  PARMFILE
020400     IF FS-PARMFILE IS NOT EQUAL '00'
020500        DISPLAY '* ERROR EN OPEN PARMFILE = ' FS-PARMFILE
020600        SET WS-FIN-LECTURA TO TRUE
020700     END-IF
020800*
020900     OPEN INPUT  ACCTFILE
021000     IF FS-ACCTFILE IS NOT EQUAL '00'
021100        DISPLAY '* ERROR EN OPEN ACCTFILE = ' FS-ACCTFILE
021200        SET WS-FIN-LECTURA TO TRUE
021300     END-IF
021400*
021500     OPEN OUTPUT LISTADO
021600     IF FS-LISTADO IS NOT EQUAL '00'
021700        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
021800        MOVE 9999 TO RETURN-CODE
021900        SET WS-FIN-LECTURA TO TRUE
022000     END-IF
022100*
022200     IF NOT WS-FIN-LECTURA
022300        PERFORM 1100-LEER-PARM THRU 1100-LEER-PARM-F
022400     END-IF
022500*
022600     IF NOT WS-FIN-LECTURA
022700        PERFORM 2900-LEER-CUENTA THRU 2900-LEER-CUENTA-F
022800     END-IF.
022900*
023000 1000-INICIO-F. EXIT.
023100*
023200*---- LEE EL CLIENTE SOLICITADO DEL ARCHIVO DE PARAMETRO ---------
023300 1100-LEER-PARM.
023400*
023500     READ PARMFILE INTO REG-PARM-CLIENTE
023600     IF FS-PARMFILE IS EQUAL '00'
023700        MOVE PARM-CLIENTE-ID TO WS-CLIENTE-PEDIDO
023800     ELSE
023900        DISPLAY '* ERROR EN LECTURA PARMFILE = ' FS-PARMFILE
024000        SET WS-FIN-LECTURA TO TRUE
024100     END-IF.
024200*
024300 1100-LEER-PARM-F. EXIT.
024400*
024500*---- PROCESO PRINCIPAL: UNA CUENTA LEIDA POR ITERACION ----------
024600 2000-PROCESO-I.
024700*
024800     IF CTA-CLIENTE-ID IS EQUAL WS-CLIENTE-PEDIDO
024900        PERFORM 2100-CALC-PROMEDIO THRU 2100-CALC-PROMEDIO-F
025000        PERFORM 2200-IMPRIMIR-LINEA THRU 2200-IMPRIMIR-LINEA-F
025100     END-IF
025200*
025300     PERFORM 2900-LEER-CUENTA THRU 2900-LEER-CUENTA-F.
025400*
025500 2000-PROCESO-F. EXIT.
025600*
025700*---- CALCULA EL SALDO PROMEDIO DIARIO - VER INC-1993-18 ---------
025800 2100-CALC-PROMEDIO.
025900*
026000     COMPUTE WS-PROMEDIO-DIARIO ROUNDED =
026100             CTA-SALDO / WS-DIA-ACTUAL.
026200*
026300 2100-CALC-PROMEDIO-F. EXIT.
026400*
026500*---- EMITE LA LINEA DE DETALLE DE LA CUENTA ---------------------
026600 2200-IMPRIMIR-LINEA.
026700*
026800     MOVE SPACES             TO WS-LINEA-DETALLE-IMP
026900     MOVE CTA-NUMERO         TO WS-NUMERO-IMP
027000     MOVE WS-PROMEDIO-DIARIO TO WS-PROMEDIO-IMP
027100     WRITE REG-SALIDA FROM WS-LINEA-DETALLE-IMP AFTER 1
027200     ADD 1 TO WS-CANT-IMPRESAS.
027300*
027400 2200-IMPRIMIR-LINEA-F. EXIT.
027500*
027600*---- LECTURA SECUENCIAL DE ACCTFILE -----------------------------
027700 2900-LEER-CUENTA.
027800*
027900     READ ACCTFILE INTO REG-CUENTA
028000*
028100     EVALUATE FS-ACCTFILE
028200        WHEN '00'
028300           ADD 1 TO WS-CANT-LEIDAS
028400        WHEN '10'
028500           SET WS-FIN-LECTURA TO TRUE
028600        WHEN OTHER
028700           DISPLAY '* ERROR EN LECTURA ACCTFILE = ' FS-ACCTFILE
028800           SET WS-FIN-LECTURA TO TRUE
028900     END-EVALUATE.
029000*
029100 2900-LEER-CUENTA-F. EXIT.
029200*
029300*---- CIERRE DE ARCHIVOS Y MENSAJE FINAL - VER RQ-2001-027 -------
029400 3000-FINAL-I.
029500*
029600     MOVE WS-CANT-IMPRESAS TO WS-CANT-IMPRESAS-PRINT
029700     DISPLAY ' '
029800     DISPLAY '**********************************************'
029900     DISPLAY 'CLIENTE          : ' WS-CLIENTE-PEDIDO
030000     DISPLAY 'CUENTAS IMPRESAS : ' WS-CANT-IMPRESAS-PRINT
030100*
030200     CLOSE PARMFILE
030300     CLOSE ACCTFILE
030400     IF FS-ACCTFILE IS NOT EQUAL '00'
030500        DISPLAY '* ERROR EN CLOSE ACCTFILE = ' FS-ACCTFILE
030600        MOVE 9999 TO RETURN-CODE
030700     END-IF
030800*
030900     CLOSE LISTADO
031000     IF FS-LISTADO IS NOT EQUAL '00'
031100        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
031200        MOVE 9999 TO RETURN-CODE
031300     END-IF.
031400*
031500 3000-FINAL-F. EXIT.
