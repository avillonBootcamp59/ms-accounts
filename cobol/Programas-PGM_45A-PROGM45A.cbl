000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM45A.
000300 AUTHOR. R ESPINOZA VDA.
000400 INSTALLATION. BANCO CONTINENTAL DEL SUR - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 06/15/1988.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO EXCLUSIVO DEPTO DE SISTEMAS.
000800*
000900*****************************************************************
001000*                   CLASE ASINCRONICA 45                        *
001100*                   ====================                        *
001200*  MOTOR DE REGLAS DE APERTURA DE CUENTAS                       *
001300*  - LEE LAS SOLICITUDES DE APERTURA DE CUENTA (ACCTOPEN).       *
001400*  - BUSCA EL CLIENTE EN CUSTFILE (CLAVE CLI-ID).                *
001500*  - VERIFICA SI EL CLIENTE TIENE ALGUN CREDITO VENCIDO EN       *
001600*    CREDFILE ANTES DE EVALUAR CUALQUIER OTRA REGLA.             *
001700*  - CARGA LAS CUENTAS YA EXISTENTES DEL CLIENTE (ACCTFILE) Y    *
001800*    APLICA LAS REGLAS DE NEGOCIO SEGUN TIPO Y PERFIL DE         *
001900*    CLIENTE.                                                    *
002000*  - SI TODAS LAS REGLAS SE CUMPLEN, GENERA LA CUENTA NUEVA Y LA *
002100*    AGREGA A LA TABLA MAESTRA; SI NO, EMITE RECHAZO EN LISTADO. *
002200*  - AL FINALIZAR GRABA LA TABLA MAESTRA COMPLETA EN ACCTOUT.    *
002300*****************************************************************
002400*    HISTORIAL DE MODIFICACIONES
002500*    ==========================
002600*    FECHA       PROGRAMADOR      PETICION     DESCRIPCION
002700*    ----------  ---------------  -----------  -------------------
002800*    15/06/1988  R.ESPINOZA VDA   RQ-1988-031  VERSION ORIGINAL.
002900*    03/02/1989  R.ESPINOZA VDA   RQ-1989-004  SE AGREGA
003000*                                              VALIDACION DE CUPO
003100*                                              DE FIRMANTES.
003200*    22/09/1990  L.QUINTEROS TRJ  RQ-1990-118  REGLA VIP TARJETA
003300*                                              DE CREDITO ACTIVA.
003400*    11/04/1991  J.HUAMAN CST     RQ-1991-027  REGLA PYME AGREGADA
003500*                                              JUNTO CON
003600*                                              RESTRICCION DE
003700*                                              CUENTAS EMPRESA.
003800*    30/01/1992  L.QUINTEROS TRJ  INC-1992-09  CORRIGE ORDEN DE
003900*                                              EVALUACION: DEUDA
004000*                                              VENCIDA PRIMERO.
004100*    17/08/1993  M.CARDENAS VLL   RQ-1993-066  NORMALIZA A
004200*                                              MAYUSCULAS TIPO
004300*                                              CLIE/CUENTA/PERFIL
004400*                                              ANTES DE COMPARAR.
004500*    05/05/1994  J.HUAMAN CST     INC-1994-22  CORRIGE TOPE DE
004600*                                              TABLA DE CUENTAS EN
004700*                                              MEMORIA.
004800*    19/11/1995  M.CARDENAS VLL   RQ-1995-141  AGREGA CONTADOR DE
004900*                                              SOLICITUDES
005000*                                              RECHAZADAS POR
005100*                                              MOTIVO EN LISTADO.
005200*    08/07/1997  H.BARRIENTOS QL  RQ-1997-073  CAMBIA GENERACION
005300*                                              DE CTA-ID A
005400*                                              SECUENCIAL CONTINUO
005500*                                              EN TABLA.
005600*    14/12/1998  H.BARRIENTOS QL  Y2K-1998-05  AMPLIACION DE
005700*                                              FECHAS A 4 DIGITOS
005800*                                              DE ANIO EN CTA-FEC-
005900*                                              APERTURA Y CTA-FEC-
006000*                                              ULT-TRANSAC.
006100*    09/03/1999  M.CARDENAS VLL   Y2K-1999-02  VERIFICACION FINAL
006200*                                              DE CAMPOS DE FECHA
006300*                                              PARA CORTE DE
006400*                                              SIGLO.
006500*    21/10/2001  H.BARRIENTOS QL  RQ-2001-098  SE AGREGA MENSAJE
006600*                                              DE CLIENTE NO
006700*                                              ENCONTRADO SEPARADO
006800*                                              DEL DE DEUDA.
006900*    04/03/2003  J.HUAMAN CST     INC-2003-15  EL CAMBIO RQ-2001-
007000*                                              098 HABIA ANIDADO
007100*                                              LA VERIFICACION DE
007200*                                              DEUDA VENCIDA BAJO
007300*                                              CLIENTE ENCONTRADO,
007400*                                              PERDIENDO EL ORDEN
007500*                                              FIJADO EN INC-1992-
007600*                                              09. SE RESTABLECE:
007700*                                              DEUDA VENCIDA SE
007800*                                              EVALUA PRIMERO,
007900*                                              INDEPENDIENTE DE SI
008000*                                              EL CLIENTE EXISTE.
008100*
008200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER. IBM-3090.
008600 OBJECT-COMPUTER. IBM-3090.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM
008900     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
009000     UPSI-0 ON STATUS IS WS-UPSI-MODO-PRUEBA
009100     UPSI-0 OFF STATUS IS WS-UPSI-MODO-NORMAL.
009200*
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500     SELECT ACCTOPEN ASSIGN TO DDSOLCTA
009600     FILE STATUS IS FS-ACCTOPEN.
009700*
009800     SELECT CUSTFILE ASSIGN TO DDCLIENT
009900     FILE STATUS IS FS-CUSTFILE.
010000*
010100     SELECT CREDFILE ASSIGN TO DDCREDIT
010200     FILE STATUS IS FS-CREDFILE.
010300*
010400     SELECT ACCTFILE ASSIGN TO DDCTAENT
010500     FILE STATUS IS FS-ACCTFILE.
010600*
010700     SELECT ACCTOUT  ASSIGN TO DDCTASAL
010800     FILE STATUS IS FS-ACCTOUT.
010900*
011000     SELECT LISTADO  ASSIGN TO DDLISTA
011100     FILE STATUS IS FS-LISTADO.
011200*
011300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011400 DATA DIVISION.
011500 FILE SECTION.
011600*
011700*//////////////// COPYS DE REGISTROS DE TRANSACCION /////////////
011800*    COPY CPSOLCTA.
011900*    LAYOUT SOLICITUD DE APERTURA DE CUENTA
012000*    LARGO DE REGISTRO = 48 BYTES
012100 FD  ACCTOPEN
012200     BLOCK CONTAINS 0 RECORDS
012300     RECORDING MODE IS F.
012400 01  REG-SOLICITUD.
012500     05  SOL-CLIENTE-ID          PIC X(10).
012600     05  SOL-TIPO-CUENTA         PIC X(12).
012700     05  SOL-SALDO               PIC S9(9)V99 COMP-3.
012800     05  SOL-IND-COMISION        PIC X(01).
012900     05  SOL-LIMITE-TRANSAC      PIC 9(05).
013000     05  FILLER                  PIC X(10)    VALUE SPACES.
013100*
013200*    COPY CPCLIM.
013300*    LAYOUT MAESTRO DE CLIENTES
013400*    LARGO DE REGISTRO = 132 BYTES
013500 FD  CUSTFILE
013600     BLOCK CONTAINS 0 RECORDS
013700     RECORDING MODE IS F.
013800 01  REG-CLIENTE.
013900     05  CLI-ID                  PIC X(10).
014000     05  CLI-NOMBRE              PIC X(40).
014100     05  CLI-TIPO                PIC X(12).
014200     05  CLI-DOCUMENTO           PIC X(15).
014300     05  CLI-EMAIL               PIC X(40).
014400     05  CLI-PERFIL              PIC X(10).
014500     05  FILLER                  PIC X(05)    VALUE SPACES.
014600*
014700*    COPY CPCREDM.
014800*    LAYOUT MAESTRO DE PRODUCTOS DE CREDITO
014900*    LARGO DE REGISTRO = 76 BYTES
015000 FD  CREDFILE
015100     BLOCK CONTAINS 0 RECORDS
015200     RECORDING MODE IS F.
015300 01  REG-CREDITO.
015400     05  CRD-ID                  PIC X(10).
015500     05  CRD-CLIENTE-ID          PIC X(10).
015600     05  CRD-IMPORTE             PIC S9(9)V99 COMP-3.
015700     05  CRD-TIPO                PIC X(20).
015800     05  CRD-TASA-INTERES        PIC S9(3)V99 COMP-3.
015900     05  CRD-LIMITE              PIC S9(9)V99 COMP-3.
016000     05  CRD-DEUDA-ACTUAL        PIC S9(9)V99 COMP-3.
016100     05  CRD-LIMITE-DISPON       PIC S9(9)V99 COMP-3.
016200     05  CRD-IND-VENCIDO         PIC X(01).
016300     05  FILLER                  PIC X(05)    VALUE SPACES.
016400*
016500*    COPY CPACCTM.
016600*    LAYOUT MAESTRO DE CUENTAS - ENTRADA Y SALIDA
016700*    LARGO DE REGISTRO = 144 BYTES
016800 FD  ACCTFILE
016900     BLOCK CONTAINS 0 RECORDS
017000     RECORDING MODE IS F.
017100 01  REG-CUENTA.
017200     05  CTA-ID                  PIC X(10).
017300     05  CTA-NUMERO              PIC X(20).
017400     05  CTA-TIPO                PIC X(12).
017500     05  CTA-CLIENTE-ID          PIC X(10).
017600     05  CTA-SALDO               PIC S9(9)V99 COMP-3.
017700     05  CTA-IND-COMISION        PIC X(01).
017800     05  CTA-LIMITE-TRANSAC      PIC 9(05).
017900     05  CTA-FIRMANTES-AUT       PIC X(10) OCCURS 5 TIMES.
018000     05  CTA-COMISION-IMPORTE    PIC S9(7)V99 COMP-3.
018100     05  CTA-SALDO-MIN-APERT     PIC S9(9)V99 COMP-3.
018200     05  CTA-FEC-ULT-TRANSAC     PIC 9(08).
018300     05  CTA-FEC-ULT-TRANSAC-R REDEFINES CTA-FEC-ULT-TRANSAC.
018400         10  CTA-FUT-ANIO        PIC 9(04).
018500         10  CTA-FUT-MES         PIC 9(02).
018600         10  CTA-FUT-DIA         PIC 9(02).
018700     05  CTA-TRANSAC-LIBRES      PIC 9(05).
018800     05  CTA-TRANSAC-CONTADOR    PIC 9(05).
018900     05  CTA-FEC-APERTURA        PIC 9(08).
019000     05  CTA-FEC-APERTURA-R REDEFINES CTA-FEC-APERTURA.
019100         10  CTA-FAP-ANIO        PIC 9(04).
019200         10  CTA-FAP-MES         PIC 9(02).
019300         10  CTA-FAP-DIA         PIC 9(02).
019400     05  FILLER                  PIC X(10)    VALUE SPACES.
019500*
019600 FD  ACCTOUT
019700     BLOCK CONTAINS 0 RECORDS
019800     RECORDING MODE IS F.
019900 01  REG-CUENTA-SAL              PIC X(154).
020000*
020100 FD  LISTADO
020200     BLOCK CONTAINS 0 RECORDS
020300     RECORDING MODE IS F.
020400 01  REG-LISTADO                 PIC X(132).
020500*
020600 WORKING-STORAGE SECTION.
020700*=================================*
020800 77  FILLER        PIC X(28) VALUE '* INICIO WORKING-STORAGE  *'.
020900*
021000*---- SWITCHES DE MODO ------------------------------------------
021100 77  WS-UPSI-MODO-PRUEBA         PIC X(01) VALUE 'N'.
021200 77  WS-UPSI-MODO-NORMAL         PIC X(01) VALUE 'S'.
021300*
021400*---- STATUS DE ARCHIVOS ----------------------------------------
021500 77  FS-ACCTOPEN                 PIC XX    VALUE SPACES.
021600     88  FS-ACCTOPEN-FIN                   VALUE '10'.
021700 77  FS-CUSTFILE                 PIC XX    VALUE SPACES.
021800     88  FS-CUSTFILE-FIN                   VALUE '10'.
021900 77  FS-CREDFILE                 PIC XX    VALUE SPACES.
022000     88  FS-CREDFILE-FIN                   VALUE '10'.
022100 77  FS-ACCTFILE                 PIC XX    VALUE SPACES.
022200     88  FS-ACCTFILE-FIN                   VALUE '10'.
022300 77  FS-ACCTOUT                  PIC XX    VALUE SPACES.
022400 77  FS-LISTADO                  PIC XX    VALUE SPACES.
022500*
022600 77  WS-STATUS-FIN               PIC X     VALUE 'N'.
022700     88  WS-FIN-LECTURA                    VALUE 'Y'.
022800     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
022900 77  WS-TABLA-LLENA               PIC X     VALUE 'N'.
023000     88  WS-SI-TABLA-LLENA                 VALUE 'Y'.
023100*
023200*---- CONTADORES ( COMP PARA EFICIENCIA EN MAINFRAME ) ----------
023300 77  WS-CANT-LEIDAS               PIC 9(05) COMP VALUE ZEROS.
023400 77  WS-CANT-APROBADAS            PIC 9(05) COMP VALUE ZEROS.
023500 77  WS-CANT-RECHAZADAS           PIC 9(05) COMP VALUE ZEROS.
023600 77  WS-CANT-CUENTAS-PREVIAS      PIC 9(05) COMP VALUE ZEROS.
023700 77  WS-CANT-CLIENTES             PIC 9(05) COMP VALUE ZEROS.
023800 77  WS-CANT-CREDITOS             PIC 9(05) COMP VALUE ZEROS.
023900 77  WS-SUBI                      PIC 9(05) COMP VALUE ZEROS.
024000 77  WS-PROX-SEC-CTA              PIC 9(08) COMP VALUE ZEROS.
024100 77  WS-PROX-SEC-EDIT             PIC 9(08)      VALUE ZEROS.
024200 77  WS-CANT-NUM-PRINT            PIC ZZ,ZZ9.
024300*
024400*---- TABLA DE CLIENTES EN MEMORIA (BUSQUEDA POR SEARCH ALL) ----
024500*    SUSTITUYE EL ACCESO INDEXADO A CUSTFILE: SE CARGA UNA VEZ Y
024600*    SE BUSCA POR CLI-ID, QUE VIENE ORDENADO EN EL ARCHIVO.
024700 01  WS-TAB-CLIENTE.
024800     05  WS-CLI-ELEM OCCURS 2000 TIMES
024900                      ASCENDING KEY IS WS-CLI-ID
025000                      INDEXED BY WS-IX-CLI.
025100         10  WS-CLI-ID            PIC X(10).
025200         10  WS-CLI-NOMBRE        PIC X(40).
025300         10  WS-CLI-TIPO          PIC X(12).
025400         10  WS-CLI-DOCUMENTO     PIC X(15).
025500         10  WS-CLI-EMAIL         PIC X(40).
025600         10  WS-CLI-PERFIL        PIC X(10).
025700         10  FILLER               PIC X(05)    VALUE SPACES.
025800*
025900*---- TABLA DE CREDITOS EN MEMORIA (RECORRIDO SECUENCIAL) -------
026000 01  WS-TAB-CREDITO.
026100     05  WS-CRD-ELEM OCCURS 3000 TIMES
026200                      INDEXED BY WS-IX-CRD.
026300         10  WS-CRD-CLIENTE-ID    PIC X(10).
026400         10  WS-CRD-TIPO          PIC X(20).
026500         10  WS-CRD-IND-VENCIDO   PIC X(01).
026600         10  FILLER               PIC X(05)    VALUE SPACES.
026700*
026800*---- TABLA DE CUENTAS EN MEMORIA (CARGA, CONSULTA Y REGRABADO) -
026900*    SUSTITUYE EL ACCESO INDEXADO/RELATIVO A ACCTFILE: EL
027000*    ARCHIVO COMPLETO SE CARGA EN ESTA TABLA, SE RECORRE CON
027100*    PERFORM VARYING PARA UBICAR LAS CUENTAS DE UN CLIENTE Y LAS
027200*    CUENTAS NUEVAS SE AGREGAN AL FINAL ANTES DE REGRABAR.
027300 01  WS-TAB-CUENTA.
027400     05  WS-CTA-ELEM OCCURS 500 TIMES
027500                      INDEXED BY WS-IX-CTA.
027600         10  WS-CTA-ID            PIC X(10).
027700         10  WS-CTA-NUMERO        PIC X(20).
027800         10  WS-CTA-TIPO          PIC X(12).
027900         10  WS-CTA-CLIENTE-ID    PIC X(10).
028000         10  WS-CTA-SALDO         PIC S9(9)V99 COMP-3.
028100         10  WS-CTA-IND-COMISION  PIC X(01).
028200         10  WS-CTA-LIMITE-TRANSAC PIC 9(05).
028300         10  WS-CTA-FIRMANTES    PIC X(10) OCCURS 5 TIMES.
028400         10  WS-CTA-COMISION-IMPORTE PIC S9(7)V99 COMP-3.
028500         10  WS-CTA-SALDO-MIN-APERT  PIC S9(9)V99 COMP-3.
028600         10  WS-CTA-FEC-ULT-TRANSAC  PIC 9(08).
028700         10  WS-CTA-TRANSAC-LIBRES   PIC 9(05).
028800         10  WS-CTA-TRANSAC-CONTADOR PIC 9(05).
028900         10  WS-CTA-FEC-APERTURA     PIC 9(08).
029000         10  FILLER                  PIC X(05)    VALUE SPACES.
029100*
029200*---- TIPOS YA POSEIDOS POR EL CLIENTE EVALUADO -----------------
029300 01  WS-TIPOS-CLIENTE.
029400     05  WS-TIENE-AHORRO          PIC X(01) VALUE 'N'.
029500         88  WS-SI-TIENE-AHORRO             VALUE 'Y'.
029600     05  WS-TIENE-CORRIENTE       PIC X(01) VALUE 'N'.
029700         88  WS-SI-TIENE-CORRIENTE          VALUE 'Y'.
029800     05  WS-TIENE-PLAZO-FIJO      PIC X(01) VALUE 'N'.
029900         88  WS-SI-TIENE-PLAZO-FIJO         VALUE 'Y'.
030000     05  FILLER                   PIC X(01)    VALUE SPACES.
030100*
030200*---- BANDERAS DE EVALUACION DE REGLAS --------------------------
030300 77  WS-TIENE-CREDITO-VENCIDO     PIC X(01) VALUE 'N'.
030400     88  WS-SI-CREDITO-VENCIDO              VALUE 'Y'.
030500 77  WS-TIENE-TARJETA-CREDITO     PIC X(01) VALUE 'N'.
030600     88  WS-SI-TARJETA-CREDITO              VALUE 'Y'.
030700 77  WS-CLIENTE-ENCONTRADO        PIC X(01) VALUE 'N'.
030800     88  WS-SI-CLIENTE-ENCONTRADO           VALUE 'Y'.
030900 77  WS-SOLICITUD-APROBADA        PIC X(01) VALUE 'N'.
031000     88  WS-SI-SOLICITUD-APROBADA           VALUE 'Y'.
031100 77  WS-MOTIVO-RECHAZO            PIC X(72) VALUE SPACES.
031200*
031300*---- CAMPOS NORMALIZADOS A MAYUSCULAS (REGLA CASE-INSENSITIVE) -
031400 01  WS-NORMALIZADOS.
031500     05  WS-CLI-TIPO-MAY          PIC X(12) VALUE SPACES.
031600     05  WS-CLI-PERFIL-MAY        PIC X(10) VALUE SPACES.
031700     05  WS-SOL-TIPO-MAY          PIC X(12) VALUE SPACES.
031800     05  WS-CRD-TIPO-MAY          PIC X(20) VALUE SPACES.
031900     05  FILLER                   PIC X(05) VALUE SPACES.
032000*
032100*---- FECHA DE PROCESO (AMPLIADA A 4 DIGITOS - VER Y2K-1998-05) -
032200 01  WS-FECHA-PROCESO.
032300     05  WS-FEC-ANIO              PIC 9(04).
032400     05  WS-FEC-MES               PIC 9(02).
032500     05  WS-FEC-DIA               PIC 9(02).
032600 01  WS-FECHA-PROCESO-N REDEFINES WS-FECHA-PROCESO
032700                         PIC 9(08).
032800*
032900*---- LINEA DE RECHAZO PARA EL LISTADO --------------------------
033000 01  WS-LIN-RECHAZO.
033100     05  FILLER               PIC X(14) VALUE 'SOLIC RECHAZADA '.
033200     05  LIN-RCH-CLIENTE      PIC X(10).
033300     05  FILLER               PIC X(03) VALUE ' - '.
033400     05  LIN-RCH-TIPO         PIC X(12).
033500     05  FILLER               PIC X(03) VALUE ' - '.
033600     05  LIN-RCH-MOTIVO       PIC X(72).
033700     05  FILLER               PIC X(18) VALUE SPACES.
033800*
033900*---- LINEA DE APROBACION PARA EL LISTADO -----------------------
034000 01  WS-LIN-APROBADA.
034100     05  FILLER               PIC X(14) VALUE 'CUENTA CREADA  '.
034200     05  LIN-APR-CTA-ID       PIC X(10).
034300     05  FILLER               PIC X(03) VALUE ' - '.
034400     05  LIN-APR-CTA-NUM      PIC X(20).
034500     05  FILLER               PIC X(03) VALUE ' - '.
034600     05  LIN-APR-CLIENTE      PIC X(10).
034700     05  FILLER               PIC X(72) VALUE SPACES.
034800*
034900 01  FILLER        PIC X(28) VALUE '* FINAL  WORKING-STORAGE  *'.
035000*
035100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
035200 PROCEDURE DIVISION.
035300*
035400 MAIN-PROGRAM-I.
035500*
035600     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
035700     PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
035800             UNTIL WS-FIN-LECTURA
035900     PERFORM 3000-FINAL-I     THRU 3000-FINAL-F.
036000*
036100 MAIN-PROGRAM-F. GOBACK.
036200*
036300*
036400*---- APERTURA DE ARCHIVOS Y CARGA DE TABLAS MAESTRAS -----------
036500 1000-INICIO-I.
036600*
036700     OPEN INPUT  ACCTOPEN
036800     IF FS-ACCTOPEN IS NOT EQUAL '00' THEN
036900        DISPLAY '* ERROR EN OPEN ACCTOPEN = ' FS-ACCTOPEN
037000        MOVE 9999 TO RETURN-CODE
037100        SET  WS-FIN-LECTURA TO TRUE
037200     END-IF
037300*
037400     OPEN INPUT  CUSTFILE
037500     OPEN INPUT  CREDFILE
037600     OPEN INPUT  ACCTFILE
037700     OPEN OUTPUT ACCTOUT
037800     OPEN OUTPUT LISTADO
037900*
038000     ACCEPT WS-FECHA-PROCESO-N FROM DATE YYYYMMDD
038100*
038200     PERFORM 1100-CARGAR-CLIENTES  THRU 1100-CARGAR-CLIENTES-F
038300     PERFORM 1200-CARGAR-CREDITOS  THRU 1200-CARGAR-CREDITOS-F
038400     PERFORM 1300-CARGAR-CUENTAS   THRU 1300-CARGAR-CUENTAS-F
038500*
038600     IF NOT WS-FIN-LECTURA
038700        PERFORM 2900-LEER-SOLICITUD THRU 2900-LEER-SOLICITUD-F
038800     END-IF.
038900*
039000 1000-INICIO-F. EXIT.
039100*
039200*---- CARGA DE CUSTFILE EN WS-TAB-CLIENTE (CLAVE ASCENDENTE) ----
039300 1100-CARGAR-CLIENTES.
039400*
039500     MOVE ZEROS TO WS-CANT-CLIENTES
039600     MOVE 'N'   TO WS-TABLA-LLENA
039700     READ CUSTFILE INTO REG-CLIENTE
039800     PERFORM 1110-CARGAR-CLIENTE-UNO
039900        THRU 1110-CARGAR-CLIENTE-UNO-F
040000        UNTIL FS-CUSTFILE-FIN OR WS-SI-TABLA-LLENA.
040100*
040200 1100-CARGAR-CLIENTES-F. EXIT.
040300*
040400 1110-CARGAR-CLIENTE-UNO.
040500*
040600     ADD 1 TO WS-CANT-CLIENTES
040700     IF WS-CANT-CLIENTES > 2000
040800        DISPLAY '* TABLA DE CLIENTES LLENA - ABORTA'
040900        MOVE 9999 TO RETURN-CODE
041000        SET WS-FIN-LECTURA TO TRUE
041100        SET WS-SI-TABLA-LLENA TO TRUE
041200        GO TO 1110-CARGAR-CLIENTE-UNO-F
041300     END-IF
041400     MOVE CLI-ID       TO WS-CLI-ID(WS-CANT-CLIENTES)
041500     MOVE CLI-NOMBRE   TO WS-CLI-NOMBRE(WS-CANT-CLIENTES)
041600     MOVE CLI-TIPO     TO WS-CLI-TIPO(WS-CANT-CLIENTES)
041700     MOVE CLI-DOCUMENTO TO WS-CLI-DOCUMENTO(WS-CANT-CLIENTES)
041800     MOVE CLI-EMAIL    TO WS-CLI-EMAIL(WS-CANT-CLIENTES)
041900     MOVE CLI-PERFIL   TO WS-CLI-PERFIL(WS-CANT-CLIENTES)
042000     READ CUSTFILE INTO REG-CLIENTE.
042100*
042200 1110-CARGAR-CLIENTE-UNO-F. EXIT.
042300*
042400*---- CARGA DE CREDFILE EN WS-TAB-CREDITO -----------------------
042500 1200-CARGAR-CREDITOS.
042600*
042700     MOVE ZEROS TO WS-CANT-CREDITOS
042800     MOVE 'N'   TO WS-TABLA-LLENA
042900     READ CREDFILE INTO REG-CREDITO
043000     PERFORM 1210-CARGAR-CREDITO-UNO
043100        THRU 1210-CARGAR-CREDITO-UNO-F
043200        UNTIL FS-CREDFILE-FIN OR WS-SI-TABLA-LLENA.
043300*
043400 1200-CARGAR-CREDITOS-F. EXIT.
043500*
043600 1210-CARGAR-CREDITO-UNO.
043700*
043800     ADD 1 TO WS-CANT-CREDITOS
043900     IF WS-CANT-CREDITOS > 3000
044000        DISPLAY '* TABLA DE CREDITOS LLENA - ABORTA'
044100        MOVE 9999 TO RETURN-CODE
044200        SET WS-FIN-LECTURA TO TRUE
044300        SET WS-SI-TABLA-LLENA TO TRUE
044400        GO TO 1210-CARGAR-CREDITO-UNO-F
044500     END-IF
044600     MOVE CRD-CLIENTE-ID  TO WS-CRD-CLIENTE-ID(WS-CANT-CREDITOS)
044700     MOVE CRD-TIPO        TO WS-CRD-TIPO(WS-CANT-CREDITOS)
044800     MOVE CRD-IND-VENCIDO TO WS-CRD-IND-VENCIDO(WS-CANT-CREDITOS)
044900     READ CREDFILE INTO REG-CREDITO.
045000*
045100 1210-CARGAR-CREDITO-UNO-F. EXIT.
045200*
045300*---- CARGA DE ACCTFILE EN WS-TAB-CUENTA ------------------------
045400 1300-CARGAR-CUENTAS.
045500*
045600     MOVE ZEROS TO WS-CANT-CUENTAS-PREVIAS
045700     MOVE 'N'   TO WS-TABLA-LLENA
045800     READ ACCTFILE INTO REG-CUENTA
045900     PERFORM 1310-CARGAR-CUENTA-UNO THRU 1310-CARGAR-CUENTA-UNO-F
046000        UNTIL FS-ACCTFILE-FIN OR WS-SI-TABLA-LLENA
046100     MOVE WS-CANT-CUENTAS-PREVIAS TO WS-PROX-SEC-CTA.
046200*
046300 1300-CARGAR-CUENTAS-F. EXIT.
046400*
046500 1310-CARGAR-CUENTA-UNO.
046600*
046700     ADD 1 TO WS-CANT-CUENTAS-PREVIAS
046800     IF WS-CANT-CUENTAS-PREVIAS > 500
046900        DISPLAY '* TABLA DE CUENTAS LLENA - ABORTA'
047000        MOVE 9999 TO RETURN-CODE
047100        SET WS-FIN-LECTURA TO TRUE
047200        SET WS-SI-TABLA-LLENA TO TRUE
047300        GO TO 1310-CARGAR-CUENTA-UNO-F
047400     END-IF
047500     SET  WS-IX-CTA TO WS-CANT-CUENTAS-PREVIAS
047600     PERFORM 1350-PASAR-CUENTA-A-TABLA
047700        THRU 1350-PASAR-CUENTA-A-TABLA-F
047800     READ ACCTFILE INTO REG-CUENTA.
047900*
048000 1310-CARGAR-CUENTA-UNO-F. EXIT.
048100*
048200*---- PASA UN REGISTRO DE ACCTFILE A UN ELEMENTO DE LA TABLA ----
048300*    (CAMPO A CAMPO: LOS NOMBRES NO COINCIDEN CON LOS DE REG-
048400*    CUENTA, POR LO QUE NO CORRESPONDE USAR MOVE CORRESPONDING)
048500 1350-PASAR-CUENTA-A-TABLA.
048600*
048700     MOVE CTA-ID               TO WS-CTA-ID(WS-IX-CTA)
048800     MOVE CTA-NUMERO           TO WS-CTA-NUMERO(WS-IX-CTA)
048900     MOVE CTA-TIPO             TO WS-CTA-TIPO(WS-IX-CTA)
049000     MOVE CTA-CLIENTE-ID       TO WS-CTA-CLIENTE-ID(WS-IX-CTA)
049100     MOVE CTA-SALDO            TO WS-CTA-SALDO(WS-IX-CTA)
049200     MOVE CTA-IND-COMISION     TO WS-CTA-IND-COMISION(WS-IX-CTA)
049300     MOVE CTA-LIMITE-TRANSAC   TO
049400          WS-CTA-LIMITE-TRANSAC(WS-IX-CTA)
049500     MOVE CTA-FIRMANTES-AUT(1) TO WS-CTA-FIRMANTES(WS-IX-CTA, 1)
049600     MOVE CTA-FIRMANTES-AUT(2) TO WS-CTA-FIRMANTES(WS-IX-CTA, 2)
049700     MOVE CTA-FIRMANTES-AUT(3) TO WS-CTA-FIRMANTES(WS-IX-CTA, 3)
049800     MOVE CTA-FIRMANTES-AUT(4) TO WS-CTA-FIRMANTES(WS-IX-CTA, 4)
049900     MOVE CTA-FIRMANTES-AUT(5) TO WS-CTA-FIRMANTES(WS-IX-CTA, 5)
050000     MOVE CTA-COMISION-IMPORTE TO
050100          WS-CTA-COMISION-IMPORTE(WS-IX-CTA)
050200     MOVE CTA-SALDO-MIN-APERT  TO
050300          WS-CTA-SALDO-MIN-APERT(WS-IX-CTA)
050400     MOVE CTA-FEC-ULT-TRANSAC  TO
050500          WS-CTA-FEC-ULT-TRANSAC(WS-IX-CTA)
050600     MOVE CTA-TRANSAC-LIBRES   TO
050700          WS-CTA-TRANSAC-LIBRES(WS-IX-CTA)
050800     MOVE CTA-TRANSAC-CONTADOR TO
050900          WS-CTA-TRANSAC-CONTADOR(WS-IX-CTA)
051000     MOVE CTA-FEC-APERTURA     TO
051100          WS-CTA-FEC-APERTURA(WS-IX-CTA).
051200*
051300 1350-PASAR-CUENTA-A-TABLA-F. EXIT.
051400*
051500*---- CICLO PRINCIPAL: UNA SOLICITUD POR VUELTA ------------------
051600 2000-PROCESO-I.
051700*
051800     ADD 1 TO WS-CANT-LEIDAS
051900     MOVE 'N' TO WS-SOLICITUD-APROBADA
052000     MOVE SPACES TO WS-MOTIVO-RECHAZO
052100     PERFORM 2050-NORMALIZAR-CAMPOS THRU 2050-NORMALIZAR-CAMPOS-F
052200     PERFORM 2200-VERIF-DEUDA-VDA    THRU 2200-VERIF-DEUDA-VDA-F
052300     IF WS-MOTIVO-RECHAZO = SPACES
052400        PERFORM 2100-BUSCAR-CLIENTE  THRU 2100-BUSCAR-CLIENTE-F
052500     END-IF
052600     IF WS-SI-CLIENTE-ENCONTRADO AND WS-MOTIVO-RECHAZO = SPACES
052700        PERFORM 2300-APLICAR-REGLAS  THRU 2300-APLICAR-REGLAS-F
052800     END-IF
052900     IF WS-MOTIVO-RECHAZO = SPACES
053000        PERFORM 2400-GRABAR-CUENTA THRU 2400-GRABAR-CUENTA-F
053100     ELSE
053200        PERFORM 2450-RECHAZAR      THRU 2450-RECHAZAR-F
053300     END-IF
053400     PERFORM 2900-LEER-SOLICITUD   THRU 2900-LEER-SOLICITUD-F.
053500*
053600 2000-PROCESO-F. EXIT.
053700*
053800*---- NORMALIZA A MAYUSCULAS LOS CAMPOS COMPARADOS --------------
053900*    VER RQ-1993-066
054000 2050-NORMALIZAR-CAMPOS.
054100*
054200     MOVE SPACES TO WS-NORMALIZADOS
054300     MOVE WS-CLI-TIPO(WS-IX-CLI)   TO WS-CLI-TIPO-MAY
054400     MOVE WS-CLI-PERFIL(WS-IX-CLI) TO WS-CLI-PERFIL-MAY
054500     MOVE SOL-TIPO-CUENTA          TO WS-SOL-TIPO-MAY
054600     INSPECT WS-CLI-TIPO-MAY   CONVERTING
054700             'abcdefghijklmnopqrstuvwxyz' TO
054800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054900     INSPECT WS-CLI-PERFIL-MAY CONVERTING
055000             'abcdefghijklmnopqrstuvwxyz' TO
055100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
055200     INSPECT WS-SOL-TIPO-MAY   CONVERTING
055300             'abcdefghijklmnopqrstuvwxyz' TO
055400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055500*
055600 2050-NORMALIZAR-CAMPOS-F. EXIT.
055700*
055800*---- BUSQUEDA DEL CLIENTE POR SEARCH ALL (TABLA ORDENADA) ------
055900 2100-BUSCAR-CLIENTE.
056000*
056100     MOVE 'N' TO WS-CLIENTE-ENCONTRADO
056200     SET WS-IX-CLI TO 1
056300     SEARCH ALL WS-CLI-ELEM
056400        AT END
056500           MOVE 'CLIENTE NO ENCONTRADO' TO LIN-RCH-MOTIVO
056600           MOVE 'Cliente no encontrado' TO WS-MOTIVO-RECHAZO
056700        WHEN WS-CLI-ID(WS-IX-CLI) = SOL-CLIENTE-ID
056800           SET WS-SI-CLIENTE-ENCONTRADO TO TRUE
056900     END-SEARCH.
057000*
057100 2100-BUSCAR-CLIENTE-F. EXIT.
057200*
057300*---- RECORRE LOS CREDITOS DEL CLIENTE: DEUDA VENCIDA -----------
057400*    SE EVALUA ANTES QUE CUALQUIER OTRA REGLA - VER INC-1992-09
057500 2200-VERIF-DEUDA-VDA.
057600*
057700     MOVE 'N' TO WS-TIENE-CREDITO-VENCIDO
057800     MOVE 'N' TO WS-TIENE-TARJETA-CREDITO
057900     SET  WS-IX-CRD TO 1
058000     PERFORM 2210-VERIF-DEUDA-UNO THRU 2210-VERIF-DEUDA-UNO-F
058100        UNTIL WS-IX-CRD > WS-CANT-CREDITOS
058200     IF WS-SI-CREDITO-VENCIDO
058300        MOVE 'Cliente con deuda de crédito vencido'
058400             TO WS-MOTIVO-RECHAZO
058500     END-IF.
058600*
058700 2200-VERIF-DEUDA-VDA-F. EXIT.
058800*
058900 2210-VERIF-DEUDA-UNO.
059000*
059100     IF WS-CRD-CLIENTE-ID(WS-IX-CRD) = SOL-CLIENTE-ID
059200        MOVE WS-CRD-TIPO(WS-IX-CRD) TO WS-CRD-TIPO-MAY
059300        INSPECT WS-CRD-TIPO-MAY CONVERTING
059400                'abcdefghijklmnopqrstuvwxyz' TO
059500                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
059600        IF WS-CRD-IND-VENCIDO(WS-IX-CRD) = 'Y'
059700           SET WS-SI-CREDITO-VENCIDO TO TRUE
059800        END-IF
059900        IF WS-CRD-TIPO-MAY = 'TARJETA_CREDITO'
060000           SET WS-SI-TARJETA-CREDITO TO TRUE
060100        END-IF
060200     END-IF
060300     SET WS-IX-CRD UP BY 1.
060400*
060500 2210-VERIF-DEUDA-UNO-F. EXIT.
060600*
060700*---- CARGA LOS TIPOS DE CUENTA YA POSEIDOS POR EL CLIENTE ------
060800 2290-CARGAR-TIPOS-CLIENTE.
060900*
061000     MOVE 'N' TO WS-TIENE-AHORRO
061100     MOVE 'N' TO WS-TIENE-CORRIENTE
061200     MOVE 'N' TO WS-TIENE-PLAZO-FIJO
061300     SET  WS-IX-CTA TO 1
061400     PERFORM 2295-CARGAR-TIPO-UNO THRU 2295-CARGAR-TIPO-UNO-F
061500        UNTIL WS-IX-CTA > WS-CANT-CUENTAS-PREVIAS.
061600*
061700 2290-CARGAR-TIPOS-CLIENTE-F. EXIT.
061800*
061900 2295-CARGAR-TIPO-UNO.
062000*
062100     IF WS-CTA-CLIENTE-ID(WS-IX-CTA) = SOL-CLIENTE-ID
062200        EVALUATE WS-CTA-TIPO(WS-IX-CTA)
062300           WHEN 'AHORRO'
062400              SET WS-SI-TIENE-AHORRO TO TRUE
062500           WHEN 'CORRIENTE'
062600              SET WS-SI-TIENE-CORRIENTE TO TRUE
062700           WHEN 'PLAZO_FIJO'
062800              SET WS-SI-TIENE-PLAZO-FIJO TO TRUE
062900        END-EVALUATE
063000     END-IF
063100     SET WS-IX-CTA UP BY 1.
063200*
063300 2295-CARGAR-TIPO-UNO-F. EXIT.
063400*
063500*---- MOTOR DE REGLAS - ORDEN EXACTO SEGUN NORMATIVA ------------
063600 2300-APLICAR-REGLAS.
063700*
063800     PERFORM 2290-CARGAR-TIPOS-CLIENTE
063900        THRU 2290-CARGAR-TIPOS-CLIENTE-F
064000     EVALUATE WS-CLI-TIPO-MAY
064100        WHEN 'PERSONAL'
064200           PERFORM 2310-VERIF-TIPO-PERSONAL
064300              THRU 2310-VERIF-TIPO-PERSONAL-F
064400           IF WS-MOTIVO-RECHAZO = SPACES
064500              PERFORM 2320-VERIF-VIP THRU 2320-VERIF-VIP-F
064600           END-IF
064700        WHEN 'EMPRESARIAL'
064800           PERFORM 2330-VERIF-TIPO-EMPRESA
064900              THRU 2330-VERIF-TIPO-EMPRESA-F
065000           IF WS-MOTIVO-RECHAZO = SPACES
065100              PERFORM 2340-VERIF-PYME THRU 2340-VERIF-PYME-F
065200           END-IF
065300     END-EVALUATE.
065400*
065500 2300-APLICAR-REGLAS-F. EXIT.
065600*
065700*---- PERSONAL: UNA CUENTA POR TIPO -----------------------------
065800 2310-VERIF-TIPO-PERSONAL.
065900*
066000     EVALUATE WS-SOL-TIPO-MAY
066100        WHEN 'AHORRO'
066200           IF WS-SI-TIENE-AHORRO
066300              MOVE 'El cliente ya tiene una cuenta de este tipo'
066400                   TO WS-MOTIVO-RECHAZO
066500           END-IF
066600        WHEN 'CORRIENTE'
066700           IF WS-SI-TIENE-CORRIENTE
066800              MOVE 'El cliente ya tiene una cuenta de este tipo'
066900                   TO WS-MOTIVO-RECHAZO
067000           END-IF
067100        WHEN 'PLAZO_FIJO'
067200           IF WS-SI-TIENE-PLAZO-FIJO
067300              MOVE 'El cliente ya tiene una cuenta de este tipo'
067400                   TO WS-MOTIVO-RECHAZO
067500           END-IF
067600     END-EVALUATE.
067700*
067800 2310-VERIF-TIPO-PERSONAL-F. EXIT.
067900*
068000*---- PERSONAL VIP REQUIERE TARJETA DE CREDITO ACTIVA -----------
068100*    VER RQ-1990-118
068200 2320-VERIF-VIP.
068300*
068400     IF WS-CLI-PERFIL-MAY = 'VIP' AND NOT WS-SI-TARJETA-CREDITO
068500        MOVE 'Cliente VIP requiere tarjeta de crédito activa'
068600             TO WS-MOTIVO-RECHAZO
068700     END-IF.
068800*
068900 2320-VERIF-VIP-F. EXIT.
069000*
069100*---- EMPRESARIAL NO PUEDE AHORRO NI PLAZO FIJO -----------------
069200*    VER RQ-1991-027
069300 2330-VERIF-TIPO-EMPRESA.
069400*
069500     IF WS-SOL-TIPO-MAY = 'AHORRO'
069600        OR WS-SOL-TIPO-MAY = 'PLAZO_FIJO'
069700        STRING 'Clientes empresariales no pueden tener cuentas '
069800               'de ahorro ni plazo fijo' DELIMITED BY SIZE
069900               INTO WS-MOTIVO-RECHAZO
070000     END-IF.
070100*
070200 2330-VERIF-TIPO-EMPRESA-F. EXIT.
070300*
070400*---- EMPRESARIAL PYME REQUIERE TARJETA DE CREDITO ACTIVA -------
070500 2340-VERIF-PYME.
070600*
070700     IF WS-CLI-PERFIL-MAY = 'PYME' AND NOT WS-SI-TARJETA-CREDITO
070800        MOVE 'Cliente PYME requiere tarjeta de crédito activa'
070900             TO WS-MOTIVO-RECHAZO
071000     END-IF.
071100*
071200 2340-VERIF-PYME-F. EXIT.
071300*
071400*---- CUENTA APROBADA: GENERA ID Y AGREGA A LA TABLA MAESTRA ----
071500 2400-GRABAR-CUENTA.
071600*
071700     ADD 1 TO WS-PROX-SEC-CTA
071800     ADD 1 TO WS-CANT-CUENTAS-PREVIAS
071900     IF WS-CANT-CUENTAS-PREVIAS > 500
072000        DISPLAY '* TABLA DE CUENTAS LLENA AL GRABAR - ABORTA'
072100        MOVE 9999 TO RETURN-CODE
072200        SET WS-FIN-LECTURA TO TRUE
072300     ELSE
072400        SET WS-IX-CTA TO WS-CANT-CUENTAS-PREVIAS
072500        MOVE WS-PROX-SEC-CTA TO WS-PROX-SEC-EDIT
072600        MOVE SPACES TO WS-CTA-ID(WS-IX-CTA)
072700        STRING 'CT' WS-PROX-SEC-EDIT DELIMITED BY SIZE
072800               INTO WS-CTA-ID(WS-IX-CTA)
072900        MOVE SPACES TO WS-CTA-NUMERO(WS-IX-CTA)
073000        STRING '0019100' WS-PROX-SEC-EDIT DELIMITED BY SIZE
073100               INTO WS-CTA-NUMERO(WS-IX-CTA)
073200        MOVE WS-SOL-TIPO-MAY        TO WS-CTA-TIPO(WS-IX-CTA)
073300        MOVE SOL-CLIENTE-ID         TO
073400             WS-CTA-CLIENTE-ID(WS-IX-CTA)
073500        MOVE SOL-SALDO              TO WS-CTA-SALDO(WS-IX-CTA)
073600        MOVE SOL-IND-COMISION       TO
073700             WS-CTA-IND-COMISION(WS-IX-CTA)
073800        MOVE SOL-LIMITE-TRANSAC     TO
073900             WS-CTA-LIMITE-TRANSAC(WS-IX-CTA)
074000        MOVE ZEROS                  TO
074100             WS-CTA-COMISION-IMPORTE(WS-IX-CTA)
074200        MOVE SOL-SALDO              TO
074300             WS-CTA-SALDO-MIN-APERT(WS-IX-CTA)
074400        MOVE WS-FECHA-PROCESO-N     TO
074500             WS-CTA-FEC-ULT-TRANSAC(WS-IX-CTA)
074600        MOVE WS-FECHA-PROCESO-N     TO
074700             WS-CTA-FEC-APERTURA(WS-IX-CTA)
074800        MOVE SOL-LIMITE-TRANSAC     TO
074900             WS-CTA-TRANSAC-LIBRES(WS-IX-CTA)
075000        MOVE ZEROS                  TO
075100             WS-CTA-TRANSAC-CONTADOR(WS-IX-CTA)
075200        SET  WS-SI-SOLICITUD-APROBADA TO TRUE
075300        ADD  1 TO WS-CANT-APROBADAS
075400        MOVE SPACES              TO WS-LIN-APROBADA
075500        MOVE WS-CTA-ID(WS-IX-CTA)     TO LIN-APR-CTA-ID
075600        MOVE WS-CTA-NUMERO(WS-IX-CTA) TO LIN-APR-CTA-NUM
075700        MOVE SOL-CLIENTE-ID           TO LIN-APR-CLIENTE
075800        WRITE REG-LISTADO FROM WS-LIN-APROBADA
075900     END-IF.
076000*
076100 2400-GRABAR-CUENTA-F. EXIT.
076200*
076300*---- SOLICITUD RECHAZADA: IMPRIME MOTIVO, NO GRABA CUENTA ------
076400*    VER RQ-1995-141 (CONTADOR DE RECHAZOS POR MOTIVO)
076500 2450-RECHAZAR.
076600*
076700     ADD 1 TO WS-CANT-RECHAZADAS
076800     MOVE SPACES           TO WS-LIN-RECHAZO
076900     MOVE SOL-CLIENTE-ID   TO LIN-RCH-CLIENTE
077000     MOVE SOL-TIPO-CUENTA  TO LIN-RCH-TIPO
077100     MOVE WS-MOTIVO-RECHAZO TO LIN-RCH-MOTIVO
077200     WRITE REG-LISTADO FROM WS-LIN-RECHAZO.
077300*
077400 2450-RECHAZAR-F. EXIT.
077500*
077600*---- LECTURA DE LA SIGUIENTE SOLICITUD -------------------------
077700 2900-LEER-SOLICITUD.
077800*
077900     READ ACCTOPEN INTO REG-SOLICITUD
078000     EVALUATE FS-ACCTOPEN
078100        WHEN '00'
078200           CONTINUE
078300        WHEN '10'
078400           SET WS-FIN-LECTURA TO TRUE
078500        WHEN OTHER
078600           DISPLAY '* ERROR EN LECTURA ACCTOPEN = ' FS-ACCTOPEN
078700           MOVE 9999 TO RETURN-CODE
078800           SET WS-FIN-LECTURA TO TRUE
078900     END-EVALUATE.
079000*
079100 2900-LEER-SOLICITUD-F. EXIT.
079200*
079300*---- REGRABA LA TABLA MAESTRA COMPLETA Y CIERRA ARCHIVOS -------
079400 3000-FINAL-I.
079500*
079600     PERFORM 3010-REGRABAR-MAESTRO THRU 3010-REGRABAR-MAESTRO-F
079700     PERFORM 3020-CLOSE-FILES      THRU 3020-CLOSE-FILES-F
079800     PERFORM 3030-MOSTRAR-TOTALES  THRU 3030-MOSTRAR-TOTALES-F.
079900*
080000 3000-FINAL-F. EXIT.
080100*
080200 3010-REGRABAR-MAESTRO.
080300*
080400     SET WS-IX-CTA TO 1
080500     PERFORM 3012-REGRABAR-UNO THRU 3012-REGRABAR-UNO-F
080600        UNTIL WS-IX-CTA > WS-CANT-CUENTAS-PREVIAS.
080700*
080800 3010-REGRABAR-MAESTRO-F. EXIT.
080900*
081000 3012-REGRABAR-UNO.
081100*
081200     PERFORM 3015-PASAR-TABLA-A-CUENTA
081300        THRU 3015-PASAR-TABLA-A-CUENTA-F
081400     MOVE SPACES      TO REG-CUENTA-SAL
081500     MOVE REG-CUENTA  TO REG-CUENTA-SAL
081600     WRITE REG-CUENTA-SAL
081700     SET WS-IX-CTA UP BY 1.
081800*
081900 3012-REGRABAR-UNO-F. EXIT.
082000*
082100*---- PASA UN ELEMENTO DE LA TABLA A REG-CUENTA PARA GRABAR -----
082200 3015-PASAR-TABLA-A-CUENTA.
082300*
082400     MOVE WS-CTA-ID(WS-IX-CTA)            TO CTA-ID
082500     MOVE WS-CTA-NUMERO(WS-IX-CTA)        TO CTA-NUMERO
082600     MOVE WS-CTA-TIPO(WS-IX-CTA)          TO CTA-TIPO
082700     MOVE WS-CTA-CLIENTE-ID(WS-IX-CTA)    TO CTA-CLIENTE-ID
082800     MOVE WS-CTA-SALDO(WS-IX-CTA)         TO CTA-SALDO
082900     MOVE WS-CTA-IND-COMISION(WS-IX-CTA)  TO CTA-IND-COMISION
083000     MOVE WS-CTA-LIMITE-TRANSAC(WS-IX-CTA) TO CTA-LIMITE-TRANSAC
083100     MOVE WS-CTA-FIRMANTES(WS-IX-CTA, 1)  TO CTA-FIRMANTES-AUT(1)
083200     MOVE WS-CTA-FIRMANTES(WS-IX-CTA, 2)  TO CTA-FIRMANTES-AUT(2)
083300     MOVE WS-CTA-FIRMANTES(WS-IX-CTA, 3)  TO CTA-FIRMANTES-AUT(3)
083400     MOVE WS-CTA-FIRMANTES(WS-IX-CTA, 4)  TO CTA-FIRMANTES-AUT(4)
083500     MOVE WS-CTA-FIRMANTES(WS-IX-CTA, 5)  TO CTA-FIRMANTES-AUT(5)
083600     MOVE WS-CTA-COMISION-IMPORTE(WS-IX-CTA) TO
083700          CTA-COMISION-IMPORTE
083800     MOVE WS-CTA-SALDO-MIN-APERT(WS-IX-CTA)  TO
083900          CTA-SALDO-MIN-APERT
084000     MOVE WS-CTA-FEC-ULT-TRANSAC(WS-IX-CTA)  TO
084100          CTA-FEC-ULT-TRANSAC
084200     MOVE WS-CTA-TRANSAC-LIBRES(WS-IX-CTA)   TO CTA-TRANSAC-LIBRES
084300     MOVE WS-CTA-TRANSAC-CONTADOR(WS-IX-CTA) TO
084400          CTA-TRANSAC-CONTADOR
084500     MOVE WS-CTA-FEC-APERTURA(WS-IX-CTA)     TO CTA-FEC-APERTURA.
084600*
084700 3015-PASAR-TABLA-A-CUENTA-F. EXIT.
084800*
084900 3020-CLOSE-FILES.
085000*
085100     CLOSE ACCTOPEN CUSTFILE CREDFILE ACCTFILE ACCTOUT LISTADO.
085200*
085300 3020-CLOSE-FILES-F. EXIT.
085400*
085500 3030-MOSTRAR-TOTALES.
085600*
085700     DISPLAY '===================================='
085800     MOVE WS-CANT-LEIDAS      TO WS-CANT-NUM-PRINT
085900     DISPLAY ' SOLICITUDES LEIDAS      : ' WS-CANT-NUM-PRINT
086000     MOVE WS-CANT-APROBADAS   TO WS-CANT-NUM-PRINT
086100     DISPLAY ' CUENTAS APROBADAS       : ' WS-CANT-NUM-PRINT
086200     MOVE WS-CANT-RECHAZADAS  TO WS-CANT-NUM-PRINT
086300     DISPLAY ' SOLICITUDES RECHAZADAS  : ' WS-CANT-NUM-PRINT.
086400*
086500 3030-MOSTRAR-TOTALES-F. EXIT.
