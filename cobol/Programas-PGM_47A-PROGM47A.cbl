000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PROGM47A.
000300 AUTHOR. J HUAMAN CST.
000400 INSTALLATION. BANCO CONTINENTAL DEL SUR - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 27/01/1992.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO EXCLUSIVO DEPTO DE SISTEMAS.
000800*
000900*****************************************************************
001000*                   RUTINA COMUN 47                              *
001100*                   ================                             *
001200*    - ACTUALIZA EL SALDO DE UNA CUENTA A PARTIR DE UN IMPORTE   *
001300*      YA CALCULADO POR EL PROGRAMA LLAMADOR.                    *
001400*    - SE INVOCA POR LINKAGE DESDE PROGM46A, UNA VEZ POR CADA    *
001500*      PATA DE UNA TRANSFERENCIA (CUENTA ORIGEN Y CUENTA         *
001600*      DESTINO), PERO ESTA PREPARADA PARA SER LLAMADA DESDE      *
001700*      CUALQUIER PROGRAMA QUE NECESITE EL AJUSTE DE SALDO.       *
001800*    - VALIDA LA CUENTA CONTRA EL MAESTRO ACCTFILE (LECTURA      *
001900*      POR CLAVE CTA-ID) ANTES DE ACTUALIZAR EL SALDO.           *
002000*    - SI EL IDENTIFICADOR LLEGA EN BLANCO O NO EXISTE EN        *
002100*      EL MAESTRO, SE RECHAZA CON EL MENSAJE 'Cuenta             *
002200*      bancaria no encontrada' Y NO SE ACTUALIZA NADA.           *
002300*****************************************************************
002400*    HISTORIAL DE MODIFICACIONES
002500*    ==========================
002600*    FECHA       PROGRAMADOR      PETICION     DESCRIPCION
002700*    ----------  ---------------  -----------  -------------------
002800*    27/01/1992  J.HUAMAN CST     RQ-1992-009  VERSION ORIGINAL -
002900*                                              SE EXTRAE DE
003000*                                              PROGM46A PARA USO
003100*                                              COMUN.
003200*    30/06/1994  M.CARDENAS VLL   INC-1994-30  SE AGREGA REDONDEO
003300*                                              DEFENSIVO DEL
003400*                                              IMPORTE RECIBIDO.
003500*    11/12/1998  H.BARRIENTOS QL  Y2K-1998-14  AMPLIACION DE LA
003600*                                              FECHA DE AJUSTE A 4
003700*                                              DIGITOS DE ANIO.
003800*    05/04/1999  M.CARDENAS VLL   Y2K-1999-09  VERIFICACION FINAL
003900*                                              DE CORTE DE SIGLO
004000*                                              EN ESTA RUTINA.
004100*    18/02/2003  J.HUAMAN CST     RQ-2003-021  SE AGREGA CODIGO
004200*                                              DE RETORNO NUMERICO
004300*                                              PARA EL LLAMADOR.
004400*    12/09/2005  M.CARDENAS VLL   RQ-2005-033  SE AGREGA LECTURA
004500*                                              DEL MAESTRO POR
004600*                                              CLAVE CTA-ID PARA
004700*                                              VALIDAR QUE LA
004800*                                              CUENTA EXISTA ANTES
004900*                                              DE ACTUALIZAR; SE
005000*                                              RECHAZA CON UN
005100*                                              MENSAJE SI NO SE
005200*                                              ENCUENTRA.
005300*
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-3090.
005800 OBJECT-COMPUTER. IBM-3090.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
006200     UPSI-0 ON STATUS IS WS-UPSI-MODO-PRUEBA
006300     UPSI-0 OFF STATUS IS WS-UPSI-MODO-NORMAL.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800*    REQUIERE DISP=SHR EN EL JCL - EL MAESTRO PERMANECE ABIERTO
006900*    EN PROGM46A MIENTRAS ESTA RUTINA LO ABRE PARA LA VALIDACION.
007000     SELECT ACCTFILE ASSIGN TO DDCTAENT
007100     FILE STATUS IS FS-ACCTFILE.
007200*
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  ACCTFILE
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000*////////////////////////////////////////////////////////////////
008100*    COPY CPACCTM.
008200****************************************
008300*         LAYOUT  ARCHIVO   CUENTAS     *
008400*         LARGO 144 BYTES               *
008500****************************************
008600 01  REG-CUENTA.
008700     05  CTA-ID                  PIC X(10).
008800     05  CTA-NUMERO              PIC X(20).
008900     05  CTA-TIPO                PIC X(12).
009000     05  CTA-CLIENTE-ID          PIC X(10).
009100     05  CTA-SALDO               PIC S9(9)V99 COMP-3.
009200     05  CTA-IND-COMISION        PIC X(01).
009300     05  CTA-LIMITE-TRANSAC      PIC 9(05).
009400     05  CTA-FIRMANTES-AUT       PIC X(10) OCCURS 5 TIMES.
009500     05  CTA-COMISION-IMPORTE    PIC S9(7)V99 COMP-3.
009600     05  CTA-SALDO-MIN-APERT     PIC S9(9)V99 COMP-3.
009700     05  CTA-FEC-ULT-TRANSAC     PIC 9(08).
009800     05  CTA-FEC-ULT-TRANSAC-R REDEFINES CTA-FEC-ULT-TRANSAC.
009900         10  CTA-FUT-ANIO        PIC 9(04).
010000         10  CTA-FUT-MES         PIC 9(02).
010100         10  CTA-FUT-DIA         PIC 9(02).
010200     05  CTA-TRANSAC-LIBRES      PIC 9(05).
010300     05  CTA-TRANSAC-CONTADOR    PIC 9(05).
010400     05  CTA-FEC-APERTURA        PIC 9(08).
010500     05  CTA-FEC-APERTURA-R REDEFINES CTA-FEC-APERTURA.
010600         10  CTA-FAP-ANIO        PIC 9(04).
010700         10  CTA-FAP-MES         PIC 9(02).
010800         10  CTA-FAP-DIA         PIC 9(02).
010900     05  FILLER                  PIC X(10)    VALUE SPACES.
011000*////////////////////////////////////////////////////////////////
011100*
011200 WORKING-STORAGE SECTION.
011300*=================================*
011400 77  FILLER        PIC X(28) VALUE '* INICIO WORKING-STORAGE  *'.
011500*
011600*---- SWITCHES DE MODO ------------------------------------------
011700 77  WS-UPSI-MODO-PRUEBA         PIC X(01) VALUE 'N'.
011800 77  WS-UPSI-MODO-NORMAL         PIC X(01) VALUE 'S'.
011900*
012000*---- STATUS DE ACCTFILE Y BANDERA DE CUENTA HALLADA ------------
012100*    VER RQ-2005-033.
012200 77  FS-ACCTFILE                 PIC XX    VALUE SPACES.
012300     88  FS-ACCTFILE-FIN                   VALUE '10'.
012400 77  WS-CUENTA-ENCONTRADA        PIC X(01) VALUE 'N'.
012500     88  WS-SI-CUENTA-ENCONTRADA           VALUE 'Y'.
012600*
012700*---- SALDO DE TRABAJO Y VISTA EN BYTES PARA DIAGNOSTICO --------
012800*    VER INC-1994-30: PERMITE VOLCAR EL IMPORTE EMPACADO EN UN
012900*    DISPLAY SI EL LLAMADOR REPORTA UN RESULTADO INESPERADO.
013000 01  WS-SALDO-GRUPO.
013100     05  WS-SALDO-TRABAJO         PIC S9(9)V99 COMP-3.
013200 01  WS-SALDO-GRUPO-R REDEFINES WS-SALDO-GRUPO.
013300     05  WS-SALDO-BYTES           PIC X(06).
013400*
013500*---- FECHA DE AJUSTE (AMPLIADA A 4 DIGITOS - VER Y2K-1998-14) --
013600 01  WS-FECHA-PROCESO.
013700     05  WS-FEC-ANIO              PIC 9(04).
013800     05  WS-FEC-MES               PIC 9(02).
013900     05  WS-FEC-DIA               PIC 9(02).
014000 01  WS-FECHA-PROCESO-N REDEFINES WS-FECHA-PROCESO
014100                         PIC 9(08).
014200*
014300*---- CODIGO DE RETORNO EN DOBLE VISTA (ALFA/NUMERICA) -----------
014400*    VER RQ-2003-021.
014500 01  WS-RC-GRUPO.
014600     05  WS-RC-ALFA               PIC X(02) VALUE '00'.
014700 01  WS-RC-NUM REDEFINES WS-RC-GRUPO
014800                         PIC 9(02).
014900*
015000*---- BANDERA DE CUENTA RECIBIDA VALIDA --------------------------
015100 77  WS-CUENTA-VALIDA             PIC X(01) VALUE 'N'.
015200     88  WS-SI-CUENTA-VALIDA                VALUE 'Y'.
015300*
015400 01  FILLER        PIC X(28) VALUE '* FINAL  WORKING-STORAGE  *'.
015500*
015600*-----------------------------------------------------------------
015700 LINKAGE SECTION.
015800*===================*
015900 01  LK-AREA-SALDO.
016000     05  LK-CTA-ID                PIC X(10).
016100     05  LK-SALDO-NUEVO           PIC S9(9)V99 COMP-3.
016200     05  LK-STATUS-RC             PIC X(02).
016300     05  FILLER                   PIC X(10).
016400*
016500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016600 PROCEDURE DIVISION USING LK-AREA-SALDO.
016700*
016800 MAIN-PROGRAM.
016900*
017000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
017100     IF WS-SI-CUENTA-VALIDA
017200        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017300     END-IF
017400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
017500*
017600 MAIN-PROGRAM-F. GOBACK.
017700*
017800*---- VALIDA EL AREA DE ENLACE RECIBIDA --------------------------
017900 1000-INICIO-I.
018000*
018100     MOVE '00' TO WS-RC-ALFA
018200     MOVE 'N'  TO WS-CUENTA-VALIDA
018300     ACCEPT WS-FECHA-PROCESO-N FROM DATE YYYYMMDD
018400     PERFORM 1100-VALIDAR-AREA THRU 1100-VALIDAR-AREA-F
018500     IF WS-SI-CUENTA-VALIDA
018600        PERFORM 1150-BUSCAR-CUENTA THRU 1150-BUSCAR-CUENTA-F
018700     END-IF.
018800*
018900 1000-INICIO-F. EXIT.
019000*
019100 1100-VALIDAR-AREA.
019200*
019300     IF LK-CTA-ID = SPACES
019400        MOVE 'NF' TO LK-STATUS-RC
019500        MOVE 10   TO WS-RC-NUM
019600     ELSE
019700        SET WS-SI-CUENTA-VALIDA TO TRUE
019800     END-IF.
019900*
020000 1100-VALIDAR-AREA-F. EXIT.
020100*
020200*---- LECTURA POR CLAVE CTA-ID CONTRA EL MAESTRO - RQ-2005-033 ---
020300 1150-BUSCAR-CUENTA.
020400*
020500     MOVE 'N' TO WS-CUENTA-ENCONTRADA
020600     OPEN INPUT ACCTFILE
020700     PERFORM 1160-LEER-CUENTA-UNA THRU 1160-LEER-CUENTA-UNA-F
020800        UNTIL FS-ACCTFILE-FIN OR WS-SI-CUENTA-ENCONTRADA
020900     CLOSE ACCTFILE
021000     IF NOT WS-SI-CUENTA-ENCONTRADA
021100        MOVE 'N'  TO WS-CUENTA-VALIDA
021200        MOVE 'NF' TO LK-STATUS-RC
021300        MOVE 20   TO WS-RC-NUM
021400        DISPLAY 'PROGM47A - CUENTA ' LK-CTA-ID
021500                ' - Cuenta bancaria no encontrada'
021600     END-IF.
021700*
021800 1150-BUSCAR-CUENTA-F. EXIT.
021900*
022000 1160-LEER-CUENTA-UNA.
022100*
022200     READ ACCTFILE INTO REG-CUENTA
022300        AT END
022400           MOVE '10' TO FS-ACCTFILE
022500        NOT AT END
022600           IF CTA-ID = LK-CTA-ID
022700              SET WS-SI-CUENTA-ENCONTRADA TO TRUE
022800           END-IF
022900     END-READ.
023000*
023100 1160-LEER-CUENTA-UNA-F. EXIT.
023200*
023300*---- AJUSTA EL SALDO CON REDONDEO DEFENSIVO - VER INC-1994-30 ---
023400 2000-PROCESO-I.
023500*
023600     COMPUTE WS-SALDO-TRABAJO ROUNDED = LK-SALDO-NUEVO
023700     MOVE WS-SALDO-TRABAJO TO LK-SALDO-NUEVO
023800     MOVE '00' TO LK-STATUS-RC
023900     MOVE ZEROS TO WS-RC-NUM.
024000*
024100 2000-PROCESO-F. EXIT.
024200*
024300*---- MUESTRA DIAGNOSTICO Y DEVUELVE EL CONTROL AL LLAMADOR ------
024400 9999-FINAL-I.
024500*
024600     IF WS-SI-CUENTA-VALIDA
024700        DISPLAY 'PROGM47A - CUENTA ' LK-CTA-ID ' AJUSTADA EL '
024800                WS-FECHA-PROCESO-N
024900     ELSE
025000        DISPLAY 'PROGM47A - CUENTA NO VALIDA - NO SE AJUSTA NADA'
025100     END-IF.
025200*
025300 9999-FINAL-F. EXIT.
025400*
